000100******************************************************************
000200* COPYBOOK    VISTREC                                            *
000300* PATIENT VISIT MASTER RECORD - VSAM KSDS VISTMSTR               *
000400* PRIME KEY.... VISIT-KEY  (VISIT-ID)                            *
000500* ALT KEY 1.... VIST-PAT-KEY (PATIENT-ID) - DUPLICATES ALLOWED   *
000600******************************************************************
000700 01  VISIT-MASTER-REC.
000800     05  VISIT-KEY.
000900         10  VISIT-ID               PIC 9(09).
001000     05  VIST-PAT-KEY.
001100         10  VISIT-PATIENT-ID       PIC 9(09).
001200     05  VISIT-DATE-FIELDS.
001300         10  VISIT-DATE             PIC 9(08).
001400         10  VISIT-DATE-R REDEFINES VISIT-DATE.
001500             15  VISIT-DATE-CC      PIC 9(02).
001600             15  VISIT-DATE-YY      PIC 9(02).
001700             15  VISIT-DATE-MM      PIC 9(02).
001800             15  VISIT-DATE-DD      PIC 9(02).
001900     05  VISIT-DOCTOR-NAME          PIC X(100).
002000     05  VISIT-DEPARTMENT           PIC X(100).
002100     05  VISIT-TYPE-CD              PIC X(20).
002200         88  OFFICE-VISIT           VALUE "OFFICE_VISIT".
002300         88  SPECIALIST-VISIT       VALUE "SPECIALIST_VISIT".
002400         88  EMERGENCY-VISIT        VALUE "EMERGENCY_VISIT".
002500         88  TELEHEALTH-VISIT       VALUE "TELEHEALTH".
002600     05  VISIT-MISC-IND             PIC X(01).
002700         88  VISIT-RECORD-ACTIVE    VALUE "A".
002800         88  VISIT-RECORD-DELETED   VALUE "D".
002900     05  FILLER                     PIC X(50).
003000
003100******************************************************************
003200* IN-STORAGE TABLE LOAD AREA - USED BY CPYRPT WHEN BUILDING THE  *
003300* PER-PATIENT COPAY SUMMARY REPORT TO HOLD DISTINCT DEPARTMENT   *
003400* NAMES SEEN DURING THE CONTROL BREAK (740-BUILD-INSIGHTS).      *
003500******************************************************************
003600 01  VISIT-DEPT-TABLE.
003700     05  VISIT-DEPT-ENTRY OCCURS 20 TIMES
003800             INDEXED BY VISIT-DEPT-IDX.
003900         10  VDT-DEPARTMENT         PIC X(100).
