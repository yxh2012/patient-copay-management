000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ALLOCCAP.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*                                                                *
001200* 031494 JS  00000  ORIGINAL PROGRAM - VALIDATES A REQUESTED     *   00000
001300*                    COPAY ALLOCATION AMOUNT AND CAPS IT AT THE  *
001400*                    COPAY REMAINING BALANCE.  CALLED FROM       *
001500*                    PYALLOC ONE ALLOCATION LINE AT A TIME.      *
001600* 071195 JS  01038  ADDED THE 5X OVERPAYMENT CEILING EDIT PER    *   01038
001700*                    BILLING OFFICE REQUEST - WAS LETTING        *
001800*                    RUNAWAY DOLLAR AMOUNTS THROUGH.             *
001900* 092896 MM  01284  CORRECTED SIGN ON EXCESS-AMOUNT WHEN         *   01284
002000*                    REQUESTED-AMOUNT EQUALS REMAINING BALANCE   *
002100*                    EXACTLY - WAS POSTING A PENNY OF EXCESS.    *
002200* 041298 JS  01517  ADDED RETURN-CD 0008 FOR A ZERO OR NEGATIVE  *   01517
002300*                    COPAY REMAINING BALANCE PASSED IN BY ERROR. *
002400* 112999 AK  01690  Y2K - NO DATE FIELDS IN THIS MODULE, VERIFIED*   01690
002500*                    COMP-3 CENTURY HANDLING IN CALLING PGM ONLY.*
002600* 052001 MM  01803  RESTRUCTURED LINKAGE RECORD TO CARRY BOTH    *   01803
002700*                    THE VALIDATE AND THE CAP RESULT IN ONE CALL *
002800*                    ROUND TRIP - REDUCED CALL OVERHEAD IN       *
002900*                    PYALLOC'S PER-LINE LOOP.                    *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  WS-OVERPAY-MULTIPLIER      PIC 9(02) COMP VALUE 5.
004600     05  WS-CEILING-AMOUNT          PIC S9(08)V99 COMP-3.
004700     05  WS-CEILING-DISPLAY REDEFINES WS-CEILING-AMOUNT
004800                                    PIC S9(10).
004900
005000 LINKAGE SECTION.
005100* 052001 MM 01803 - LINKAGE RECORD MOVED TO A SHARED COPYBOOK SO
005200* PYALLOC CARRIES THE IDENTICAL LAYOUT IN WORKING-STORAGE.
005300     COPY ALLOCWRK.
005400
005500 PROCEDURE DIVISION USING ALLOC-CALC-REC, ALLOC-RETURN-CD.
005600     IF ALLOC-VALIDATE
005700         PERFORM 100-VALIDATE-ALLOCATION-AMT
005800     ELSE IF ALLOC-CAP
005900         PERFORM 200-CAP-ALLOCATION-AMT.
006000
006100     GOBACK.
006200
006300*----------------------------------------------------------------
006400* 100-VALIDATE-ALLOCATION-AMT
006500* CALLED ONCE PER REQUESTED ALLOCATION LINE BEFORE ANY ARE
006600* WRITTEN (SEE PYALLOC 400-VALIDATE-ALLOCATIONS).  THE CALLER
006700* ABORTS THE ENTIRE PAYMENT IF ANY ONE LINE FAILS THIS EDIT.
006900*----------------------------------------------------------------
007000 100-VALIDATE-ALLOCATION-AMT.
007100     MOVE ZERO TO ALLOC-RETURN-CD.
007200
007300     IF ALLOC-REQUESTED-AMOUNT NOT > ZERO
007400         MOVE 4 TO ALLOC-RETURN-CD
007500         GO TO 100-EXIT.
007600
007700* 071195 JS 01038 - 5X OVERPAYMENT CEILING
007800     COMPUTE WS-CEILING-AMOUNT =
007900         ALLOC-COPAY-AMOUNT * WS-OVERPAY-MULTIPLIER.
008000
008100     IF ALLOC-REQUESTED-AMOUNT > WS-CEILING-AMOUNT
008200         MOVE 8 TO ALLOC-RETURN-CD
008300         GO TO 100-EXIT.
008400
008500 100-EXIT.
008600     EXIT.
008700
008800*----------------------------------------------------------------
008900* 200-CAP-ALLOCATION-AMT
009000* ACTUAL-ALLOCATION IS THE LESSER OF REQUESTED AND REMAINING -
009100* EXCESS IS LEFT IN ALLOC-EXCESS-AMOUNT FOR THE CALLER TO
009200* ACCUMULATE ACROSS THE WHOLE PAYMENT (SEE PYALLOC
009300* 500-APPLY-ALLOCATIONS AND 600-ADD-CREDIT-TO-PATIENT).
009400*----------------------------------------------------------------
009500 200-CAP-ALLOCATION-AMT.
009600     MOVE ZERO TO ALLOC-RETURN-CD.
009700
009800     IF ALLOC-COPAY-REMAINING-BAL < ZERO
009900         MOVE 12 TO ALLOC-RETURN-CD
010000         GO TO 200-EXIT.
010100
010200     IF ALLOC-REQUESTED-AMOUNT > ALLOC-COPAY-REMAINING-BAL
010300         MOVE ALLOC-COPAY-REMAINING-BAL TO
010400             ALLOC-ACTUAL-ALLOCATION
010500     ELSE
010600         MOVE ALLOC-REQUESTED-AMOUNT TO ALLOC-ACTUAL-ALLOCATION.
010700
010800* 092896 MM 01284 - EXACT SUBTRACT, NO ROUNDING NEEDED HERE -
010900* BOTH OPERANDS ARE ALREADY 2-DECIMAL COMP-3 (SEE RULE SECTION 6)
011000     SUBTRACT ALLOC-ACTUAL-ALLOCATION FROM ALLOC-REQUESTED-AMOUNT
011100         GIVING ALLOC-EXCESS-AMOUNT.
011200
011300 200-EXIT.
011400     EXIT.
