000100******************************************************************
000200* COPYBOOK    PAYMSTR                                            *
000300* PATIENT PAYMENT MASTER RECORD - VSAM KSDS PAYMSTR              *
000400* PRIME KEY.... PAYMENT-KEY     (PAYMENT-ID)                     *
000500* ALT KEY 1.... PAY-REQKEY      (REQUEST-KEY)       - UNIQUE     *
000600* ALT KEY 2.... PAY-CHGKEY      (PROCESSOR-CHARGE-ID) - UNIQUE   *
000700******************************************************************
000800 01  PAYMENT-MASTER-REC.
000900     05  PAYMENT-KEY.
001000         10  PAYMENT-ID             PIC 9(09).
001100     05  PAY-REQKEY.
001200         10  REQUEST-KEY            PIC X(36).
001300     05  PAY-CHGKEY.
001400         10  PROCESSOR-CHARGE-ID    PIC X(30).
001500     05  PAYMENT-PATIENT-ID         PIC 9(09).
001600     05  PAYMENT-METHOD-ID          PIC 9(09).
001700     05  PAYMENT-AMOUNT             PIC S9(08)V99 COMP-3.
001800     05  PAYMENT-CURRENCY           PIC X(03).
001900     05  PAYMENT-STATUS             PIC X(09).
002000         88  PAYMENT-PENDING        VALUE "PENDING".
002100         88  PAYMENT-SUCCEEDED      VALUE "SUCCEEDED".
002200         88  PAYMENT-FAILED         VALUE "FAILED".
002300     05  FAILURE-CODE               PIC X(50).
002400     05  PAYMENT-SUBMIT-DT-TM.
002500         10  PAYMENT-SUBMIT-DT      PIC 9(08).
002600         10  PAYMENT-SUBMIT-TM      PIC 9(06).
002700     05  PAYMENT-SUBMIT-DT-TM-R REDEFINES PAYMENT-SUBMIT-DT-TM.
002800         10  PAYMENT-SUBMIT-CCYY    PIC 9(04).
002900         10  PAYMENT-SUBMIT-MMDD    PIC 9(04).
003000         10  FILLER                 PIC 9(06).
003100     05  FILLER                     PIC X(25).
