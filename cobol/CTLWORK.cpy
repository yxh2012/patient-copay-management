000100******************************************************************
000200* COPYBOOK    CTLWORK                                            *
000300* SURROGATE KEY CONTROL RECORD - VSAM RRDS CTLFILE, ONE RECORD,  *
000400* RELATIVE KEY 1.  HOLDS THE LAST KEY ASSIGNED FOR EACH OF THE   *
000500* SUBSYSTEM'S SURROGATE-KEYED FILES.  READ FOR UPDATE AT         *
000600* 000-HOUSEKEEPING, REWRITTEN AT 999-CLEANUP.  SHOP-STANDARD     *
000700* KEY-CONTROL TECHNIQUE - SEE ALSO THE ADT AND LAB SUBSYSTEMS.   *
000800******************************************************************
000900 01  KEY-CONTROL-REC.
001000     05  CTL-NEXT-ID-GROUP.
001100         10  CTL-NEXT-PAYMENT-ID    PIC 9(09) COMP-3.
001200         10  CTL-NEXT-ALLOCATION-ID PIC 9(09) COMP-3.
001300         10  CTL-NEXT-TRANSACTION-ID
001400                                    PIC 9(09) COMP-3.
001500     05  CTL-NEXT-ID-TABLE REDEFINES CTL-NEXT-ID-GROUP.
001600         10  CTL-NEXT-ID-ENTRY      PIC 9(09) COMP-3
001700                                    OCCURS 3 TIMES.
001800     05  CTL-LAST-RUN-DT            PIC 9(08).
001900     05  CTL-LAST-RUN-DT-R REDEFINES CTL-LAST-RUN-DT.
002000         10  CTL-LAST-RUN-CCYY      PIC 9(04).
002100         10  CTL-LAST-RUN-MMDD      PIC 9(04).
002200     05  FILLER                     PIC X(30).
