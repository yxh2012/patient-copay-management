000100******************************************************************
000200* COPYBOOK    ABENDREC                                           *
000300* SHOP-STANDARD ABEND DIAGNOSTIC WORK AREA - WRITTEN TO SYSOUT   *
000400* JUST BEFORE THE FORCED DIVIDE-BY-ZERO ABEND IN 1000-ABEND-RTN. *
000500* THIS LAYOUT IS A SHOP STANDARD SHARED BY EVERY BATCH COBOL     *
000600* PROGRAM THAT DUMPS DIAGNOSTICS - DO NOT ALTER WITHOUT SHOP     *
000700* STANDARDS SIGN-OFF.                                            *
000800******************************************************************
000900 01  PARA-NAME                      PIC X(20).
001000
001100 01  ABEND-REC.
001200     05  ABEND-REASON               PIC X(40).
001300     05  EXPECTED-VAL               PIC X(20).
001400     05  ACTUAL-VAL                 PIC X(20).
001500     05  ABEND-PGM-ID               PIC X(08).
001600     05  FILLER                     PIC X(22).
001700
001800 01  ZERO-ONE-FLDS.
001900     05  ZERO-VAL                   PIC 9(01) VALUE ZERO.
002000     05  ONE-VAL                    PIC 9(01) VALUE 1.
