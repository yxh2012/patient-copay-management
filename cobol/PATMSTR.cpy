000100******************************************************************
000200* COPYBOOK    PATMSTR                                            *
000300* PATIENT IDENTITY MASTER - VSAM KSDS PATMSTR                    *
000400* PRIME KEY.... PATIENT-KEY  (PATIENT-ID) - UNIQUE               *
000500* NOTE - ONLY THE FIELDS THE COPAY/PAYMENT SUBSYSTEM NEEDS FOR   *
000600* PYALLOC'S PATIENT EXISTENCE/ACTIVE CHECK ARE CARRIED HERE; THE *
000700* FULL PATIENT DEMOGRAPHIC MASTER IS OWNED BY ADT AND IS NOT     *
000800* PART OF THIS SUBSYSTEM.                                        *
000900******************************************************************
001000 01  PATIENT-IDENTITY-REC.
001100     05  PATIENT-KEY.
001200         10  PATIENT-ID             PIC 9(09).
001300     05  PATIENT-NAME               PIC X(60).
001400     05  PATIENT-STATUS-IND         PIC X(01).
001500         88  PATIENT-ACTIVE         VALUE "A".
001600         88  PATIENT-INACTIVE       VALUE "I".
001700         88  PATIENT-DECEASED       VALUE "D".
001800     05  PATIENT-STATUS-IND-R REDEFINES PATIENT-STATUS-IND.
001900         10  PATIENT-STATUS-X       PIC X(01).
002000     05  PATIENT-ADD-DT             PIC 9(08).
002100     05  FILLER                     PIC X(40).
