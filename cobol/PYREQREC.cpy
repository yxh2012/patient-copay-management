000100******************************************************************
000200* COPYBOOK    PYREQREC                                           *
000300* PAYMENT REQUEST BATCH INPUT RECORD - QSAM SEQUENTIAL PYREQFIL  *
000400* ONE RECORD PER REQUESTED ALLOCATION LINE, GROUPED BY PAYMENT   *
000500* REQUEST (SAME REQUEST-KEY/PATIENT-ID REPEATS ACROSS A GROUP).  *
000600* THE GROUP IS TERMINATED BY A TRAILER RECORD (REC-TYPE = "9")   *
000700* CARRYING CONTROL TOTALS FOR THE 999-CLEANUP BALANCE CHECK.     *
000800******************************************************************
000900 01  PAYMENT-REQUEST-REC.
001000     05  PYREQ-REC-TYPE             PIC X(01).
001100         88  PYREQ-DETAIL-REC       VALUE "1".
001200         88  PYREQ-TRAILER-REC      VALUE "9".
001300     05  PYREQ-DETAIL-AREA.
001400         10  PYREQ-REQUEST-KEY      PIC X(36).
001500         10  PYREQ-PATIENT-ID       PIC 9(09).
001600         10  PYREQ-PAYMENT-METHOD-ID
001700                                    PIC 9(09).
001800         10  PYREQ-CURRENCY         PIC X(03).
001900         10  PYREQ-COPAY-ID         PIC 9(09).
002000         10  PYREQ-REQUESTED-AMOUNT PIC S9(08)V99 COMP-3.
002100         10  PYREQ-LAST-LINE-IND    PIC X(01).
002200             88  PYREQ-LAST-LINE    VALUE "Y".
002300             88  PYREQ-NOT-LAST-LINE VALUE "N".
002400         10  FILLER                 PIC X(30).
002500     05  PYREQ-TRAILER-AREA REDEFINES PYREQ-DETAIL-AREA.
002600         10  PYREQ-TRLR-LINE-COUNT  PIC 9(07) COMP.
002700         10  PYREQ-TRLR-TOTAL-AMT   PIC S9(09)V99 COMP-3.
002800         10  PYREQ-TRLR-GROUP-COUNT PIC 9(05) COMP.
002900         10  FILLER                 PIC X(60).
