000100******************************************************************
000200* COPYBOOK    ALLOCREC                                           *
000300* PAYMENT ALLOCATION RECORD - QSAM SEQUENTIAL FILE ALLOCFIL      *
000400* APPEND-ONLY, ONE ROW PER COPAY ALLOCATED AGAINST A PAYMENT.    *
000500* KEY (LOGICAL)... ALLOCATION-ID, SECONDARY PAYMENT-ID/COPAY-ID  *
000600******************************************************************
000700 01  PAYMENT-ALLOCATION-REC.
000800     05  ALLOCATION-ID              PIC 9(09).
000900     05  ALLOC-PAYMENT-ID           PIC 9(09).
001000     05  ALLOC-COPAY-ID             PIC 9(09).
001100     05  ALLOC-AMOUNT-GROUP.
001200         10  REQUESTED-AMOUNT       PIC S9(08)V99 COMP-3.
001300         10  ALLOCATION-AMOUNT      PIC S9(08)V99 COMP-3.
001400         10  EXCESS-AMOUNT          PIC S9(08)V99 COMP-3.
001500     05  ALLOC-AMOUNT-GROUP-R REDEFINES ALLOC-AMOUNT-GROUP.
001600         10  ALLOC-AMOUNT-TRIO OCCURS 3 TIMES
001700                 PIC S9(08)V99 COMP-3.
001800     05  ALLOC-SEQUENCE-NBR         PIC 9(05) COMP.
001900     05  FILLER                     PIC X(20).
