000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CPYRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/11/97.
000700 DATE-COMPILED. 02/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.                                                      *
001100* COPAY ACCOUNT SUMMARY REPORT.  ONE REPORT BLOCK PER PATIENT    *
001200* ON CPYRIN, EACH DRIVING THE SAME PATIENT-COPAY LOOKUP AS THE   *
001300* LIST-MODE QUERY IN CPYQRY (NO STATUS FILTER - ALL STATUSES     *
001400* ROLL INTO THE TOTALS).  WRITTEN AT CASE MANAGEMENT'S REQUEST   *
001500* SO A CASEWORKER CAN RUN A PATIENT'S ACCOUNT STATUS, PAYMENT    *
001600* PLAN RECOMMENDATIONS AND USAGE NOTES AS A PRINTED REPORT       *
001700* WITHOUT GOING THROUGH THE BILLING OFFICE.                      *
001800*                                                                *
001900* FILES USED...                                                 *
002000*   CPYRIN   - PATIENT ID/NAME CONTROL CARDS (QSAM, INPUT)       *
002100*   RPTFILE  - COPAY SUMMARY REPORT (QSAM, OUTPUT, PRINT)        *
002200*   VISTMSTR - VISIT MASTER (VSAM KSDS, ALT KEY VIST-PAT-KEY)    *
002300*   CPYMSTR  - COPAY MASTER (VSAM KSDS, ALT KEY CPY-VIST-KEY)    *
002400******************************************************************
002500* CHANGE LOG                                                    *
002600*                                                                *
002700* 021197 JS  01726  ORIGINAL PROGRAM - PER-PATIENT COPAY         *   01726
002800*                    SUMMARY WITH THE ACCOUNT STATUS, PAYMENT    *
002900*                    PLAN RECOMMENDATIONS, AND USAGE INSIGHTS.   *
003000* 050897 JS  01761  ADDED THE "NO COPAYS FOUND" SHORT-CIRCUIT -  *   01761
003100*                    WAS PRINTING A DIVIDE-BY-ZERO BLOCK FOR A   *
003200*                    PATIENT WITH NO COPAY HISTORY AT ALL.       *
003300* 112999 AK  01690  Y2K REMEDIATION - HEADER DATE NOW CARRIES A  *   01690
003400*                    4-DIGIT CENTURY, NO OTHER DATE MATH HERE.   *
003500* 060300 MM  01779  ADDED THE DISTINCT-DEPARTMENT INSIGHT PER    *   01779
003600*                    CASE MANAGEMENT REQUEST - THEY WANTED A     *
003700*                    FLAG FOR PATIENTS BOUNCING BETWEEN CLINICS. *
003800* 033104 JS  01903  AVERAGE-AMOUNT NOW COMPUTED ROUNDED HALF-UP  *   01903
003900*                    TO MATCH THE BILLING OFFICE'S OWN SPREAD-   *
004000*                    SHEET - WAS TRUNCATING A PENNY LOW BEFORE.  *
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CPYRIN ASSIGN TO UT-S-CPYRIN
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS OFCODE.
005400     SELECT RPTFILE ASSIGN TO UT-S-RPTFILE
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100     SELECT VISTMSTR ASSIGN TO VISTMSTR
006200         ORGANIZATION IS INDEXED
006300         ACCESS MODE IS DYNAMIC
006400         RECORD KEY IS VISIT-KEY
006500         ALTERNATE RECORD KEY IS VIST-PAT-KEY
006600             WITH DUPLICATES
006700         FILE STATUS IS VISTMSTR-STATUS.
006800     SELECT CPYMSTR ASSIGN TO CPYMSTR
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE IS DYNAMIC
007100         RECORD KEY IS COPAY-KEY
007200         ALTERNATE RECORD KEY IS CPY-VIST-KEY
007300             WITH DUPLICATES
007400         FILE STATUS IS CPYMSTR-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  CPYRIN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 80 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS CPYRIN-REC.
008400 01  CPYRIN-REC.
008500     05  CRI-REC-TYPE-SW             PIC X(01).
008600         88  CRI-DETAIL-REC          VALUE "D".
008700         88  CRI-TRAILER-REC         VALUE "9".
008800     05  CRI-PATIENT-ID              PIC 9(09).
008900     05  CRI-PATIENT-NAME            PIC X(60).
009000     05  CRI-TRLR-PATIENT-COUNT      PIC 9(05) COMP.
009100     05  FILLER                      PIC X(05).
009200
009300 FD  RPTFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 132 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RPT-REC.
009900 01  RPT-REC                         PIC X(132).
010000
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC                      PIC X(130).
010800
010900 FD  VISTMSTR
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS VISTMSTR-FD-REC.
011500 01  VISTMSTR-FD-REC.
011600     05  VISIT-KEY.
011700         10  VISIT-ID                PIC 9(09).
011800     05  VIST-PAT-KEY.
011900         10  VISIT-PATIENT-ID        PIC 9(09).
012000     05  FILLER                      PIC X(112).
012100
012200 FD  CPYMSTR
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 110 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS CPYMSTR-FD-REC.
012800 01  CPYMSTR-FD-REC.
012900     05  COPAY-KEY.
013000         10  COPAY-ID                PIC 9(09).
013100     05  CPY-VIST-KEY.
013200         10  COPAY-VISIT-ID          PIC 9(09).
013300     05  FILLER                      PIC X(92).
013400
013500 WORKING-STORAGE SECTION.
013600 01  FILE-STATUS-CODES.
013700     05  OFCODE                      PIC X(02).
013800     05  VISTMSTR-STATUS             PIC X(02).
013900         88  VISTMSTR-FOUND          VALUE "00".
014000     05  CPYMSTR-STATUS              PIC X(02).
014100         88  CPYMSTR-FOUND           VALUE "00".
014200
014300** VSAM RECORDS, THE IN-STORAGE COPAY TABLE, AND THE DISTINCT-
014400** DEPARTMENT TABLE USED BY 740-BUILD-INSIGHTS BELOW.
014500     COPY CPYMSTR.
014600     COPY VISTREC.
014700     COPY ABENDREC.
014800
014900******************************************************************
015000* REPORT PRINT LINES - SEE PATIENT SUMMARY SCREEN LAYOUT NOTE    *
015100******************************************************************
015200 01  WS-HDR-REC.
015300     05  FILLER                      PIC X(01) VALUE SPACES.
015400     05  HDR-DATE.
015500         10  HDR-CCYY                PIC 9(04).
015600         10  DASH-1                  PIC X(01) VALUE "-".
015700         10  HDR-MM                  PIC 9(02).
015800         10  DASH-2                  PIC X(01) VALUE "-".
015900         10  HDR-DD                  PIC 9(02).
016000     05  FILLER                      PIC X(16) VALUE SPACES.
016100     05  FILLER                      PIC X(60) VALUE
016200         "PATIENT COPAY ACCOUNT SUMMARY REPORT".
016300     05  FILLER                      PIC X(26) VALUE
016400         "PAGE NUMBER:" JUSTIFIED RIGHT.
016500     05  PAGE-NBR-O                  PIC ZZ9.
016600     05  FILLER                      PIC X(16) VALUE SPACES.
016700
016800 01  WS-BLANK-LINE.
016900     05  FILLER                      PIC X(132) VALUE SPACES.
017000
017100 01  WS-PATIENT-HDR-LINE.
017200     05  FILLER                      PIC X(03) VALUE SPACES.
017300     05  FILLER                      PIC X(11) VALUE "PATIENT-ID".
017400     05  PH-PATIENT-ID-O             PIC 9(09).
017500     05  FILLER                      PIC X(04) VALUE SPACES.
017600     05  FILLER                      PIC X(06) VALUE "NAME:".
017700     05  PH-PATIENT-NAME-O           PIC X(60).
017800     05  FILLER                      PIC X(39) VALUE SPACES.
017900
018000 01  WS-SUMMARY-LINE-1.
018100     05  FILLER                      PIC X(05) VALUE SPACES.
018200     05  FILLER                      PIC X(15) VALUE
018300         "TOTAL COPAYS:".
018400     05  SL1-TOTAL-COPAYS-O          PIC ZZ9.
018500     05  FILLER                      PIC X(08) VALUE SPACES.
018600     05  FILLER                      PIC X(15) VALUE
018700         "TOTAL AMOUNT:".
018800     05  SL1-TOTAL-AMOUNT-O          PIC $$$,$$9.99-.
018900     05  FILLER                      PIC X(08) VALUE SPACES.
019000     05  FILLER                      PIC X(14) VALUE
019100         "AVG AMOUNT:".
019200     05  SL1-AVERAGE-AMOUNT-O        PIC $$$,$$9.99-.
019300     05  FILLER                      PIC X(42) VALUE SPACES.
019400
019500 01  WS-SUMMARY-LINE-2.
019600     05  FILLER                      PIC X(05) VALUE SPACES.
019700     05  FILLER                      PIC X(21) VALUE
019800         "OUTSTANDING BALANCE:".
019900     05  SL2-OUTSTANDING-BAL-O       PIC $$$,$$9.99-.
020000     05  FILLER                      PIC X(08) VALUE SPACES.
020100     05  FILLER                      PIC X(13) VALUE
020200         "TOTAL PAID:".
020300     05  SL2-TOTAL-PAID-O            PIC $$$,$$9.99-.
020400     05  FILLER                      PIC X(56) VALUE SPACES.
020500
020600 01  WS-SUMMARY-LINE-3.
020700     05  FILLER                      PIC X(05) VALUE SPACES.
020800     05  FILLER                      PIC X(13) VALUE
020900         "PAID COUNT:".
021000     05  SL3-PAID-COUNT-O            PIC ZZ9.
021100     05  FILLER                      PIC X(05) VALUE SPACES.
021200     05  FILLER                      PIC X(15) VALUE
021300         "UNPAID COUNT:".
021400     05  SL3-UNPAID-COUNT-O          PIC ZZ9.
021500     05  FILLER                      PIC X(05) VALUE SPACES.
021600     05  FILLER                      PIC X(23) VALUE
021700         "PARTIALLY PAID COUNT:".
021800     05  SL3-PARTIAL-COUNT-O         PIC ZZ9.
021900     05  FILLER                      PIC X(58) VALUE SPACES.
022000
022100 01  WS-STATUS-LINE.
022200     05  FILLER                      PIC X(05) VALUE SPACES.
022300     05  FILLER                      PIC X(16) VALUE
022400         "ACCOUNT STATUS:".
022500     05  SLS-ACCOUNT-STATUS-O        PIC X(45).
022600     05  FILLER                      PIC X(66) VALUE SPACES.
022700
022800 01  WS-RECOMMENDATION-LINE.
022900     05  FILLER                      PIC X(07) VALUE SPACES.
023000     05  FILLER                      PIC X(16) VALUE
023100         "RECOMMENDATION:".
023200     05  RL-TEXT-O                   PIC X(60).
023300     05  FILLER                      PIC X(49) VALUE SPACES.
023400
023500 01  WS-INSIGHT-LINE.
023600     05  FILLER                      PIC X(07) VALUE SPACES.
023700     05  FILLER                      PIC X(09) VALUE
023800         "INSIGHT:".
023900     05  IL-TEXT-O                   PIC X(60).
024000     05  FILLER                      PIC X(56) VALUE SPACES.
024100
024200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024300     05  PATIENT-CARDS-READ          PIC 9(07) COMP.
024400     05  PATIENTS-REPORTED-COUNT     PIC 9(05) COMP.
024500     05  WS-PAGES                    PIC 9(05) COMP VALUE ZERO.
024600     05  WS-TAB-IDX                  PIC 9(05) COMP.
024700     05  WS-DEPT-IDX                 PIC 9(05) COMP.
024800     05  WS-DEPT-COUNT               PIC 9(05) COMP.
024900     05  WS-REC-IDX                  PIC 9(05) COMP.
025000     05  WS-REC-COUNT                PIC 9(05) COMP.
025100     05  WS-INS-IDX                  PIC 9(05) COMP.
025200     05  WS-INS-COUNT                PIC 9(05) COMP.
025300     05  WS-RUN-TOTALS-GROUP.
025400         10  WS-PATIENTS-TOTAL       PIC 9(05) COMP.
025500         10  WS-COPAYS-TOTAL         PIC 9(05) COMP.
025600     05  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS-GROUP.
025700         10  WS-RUN-TOTAL-ENTRY      PIC 9(05) COMP
025800                                    OCCURS 2 TIMES.
025900
026000******************************************************************
026100* PER-PATIENT ACCUMULATORS - CLEARED AT THE TOP OF EVERY CONTROL *
026200* BREAK IN 200-NEW-PATIENT.                                      *
026300******************************************************************
026400 01  PATIENT-TOTALS-GROUP.
026500     05  PT-TOTAL-AMOUNT             PIC S9(08)V99 COMP-3.
026600     05  PT-TOTAL-OUTSTANDING        PIC S9(08)V99 COMP-3.
026700     05  PT-TOTAL-PAID               PIC S9(08)V99 COMP-3.
026800 01  PATIENT-TOTALS-TABLE REDEFINES PATIENT-TOTALS-GROUP.
026900     05  PT-TOTAL-ENTRY              PIC S9(08)V99 COMP-3
027000                                     OCCURS 3 TIMES.
027100 01  PATIENT-AVERAGE-GROUP.
027200     05  PT-AVERAGE-AMOUNT           PIC S9(08)V99 COMP-3.
027300* ALTERNATE DISPLAY VIEW OF THE AVERAGE FOR THE SIGN-CHECK IN
027400* 250-ACCUMULATE-TOTALS (SAME IDIOM AS ALLOCCAP'S CEILING FIELD).
027500     05  PT-AVERAGE-AMOUNT-X REDEFINES
027600             PT-AVERAGE-AMOUNT       PIC S9(10).
027700     05  PT-AVERAGE-DIVISOR          PIC S9(05) COMP-3.
027800 01  PATIENT-COUNTS-GROUP.
027900     05  PT-UNPAID-COUNT             PIC 9(05) COMP.
028000     05  PT-PAID-COUNT               PIC 9(05) COMP.
028100     05  PT-PARTIAL-COUNT            PIC 9(05) COMP.
028200
028300 01  WS-ACCOUNT-STATUS              PIC X(45).
028400 01  WS-RECOMMENDATION-TABLE.
028500     05  WS-RECOMMENDATION-ENTRY    PIC X(60) OCCURS 4 TIMES.
028600 01  WS-INSIGHT-TABLE.
028700     05  WS-INSIGHT-ENTRY           PIC X(60) OCCURS 3 TIMES.
028800
028900 77  WS-DATE                     PIC 9(08).
029000* WS-DATE-R IS A PLAIN WORK GROUP LOADED BY AN EXPLICIT MOVE IN
029100* 000-HOUSEKEEPING - A 77 CANNOT CARRY SUBORDINATE ITEMS, SO IT
029200* CAN NO LONGER REDEFINE WS-DATE DIRECTLY.
029300 01  WS-DATE-R.
029400     05  WS-DATE-CCYY            PIC 9(04).
029500     05  WS-DATE-MM              PIC 9(02).
029600     05  WS-DATE-DD              PIC 9(02).
029700
029800 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
029900     88  NO-MORE-DATA               VALUE "N".
030000 77  MORE-VISITS-SW                 PIC X(01) VALUE "Y".
030100     88  NO-MORE-VISITS             VALUE "N".
030200 77  MORE-VIST-COPAYS-SW            PIC X(01) VALUE "Y".
030300     88  NO-MORE-VIST-COPAYS        VALUE "N".
030400 77  TABLE-FULL-SW                  PIC X(01) VALUE "N".
030500     88  COPAY-TABLE-IS-FULL        VALUE "Y".
030600 77  DEPT-TABLE-FULL-SW             PIC X(01) VALUE "N".
030700     88  DEPT-TABLE-IS-FULL         VALUE "Y".
030800 77  DEPT-FOUND-SW                  PIC X(01) VALUE "N".
030900     88  DEPT-ALREADY-SEEN          VALUE "Y".
031000
031100 LINKAGE SECTION.
031200
031300 PROCEDURE DIVISION.
031400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
031500
031600     PERFORM 200-NEW-PATIENT THRU 290-EXIT
031700             UNTIL NO-MORE-DATA OR
031800             CRI-TRAILER-REC.
031900
032000     PERFORM 900-CLEANUP THRU 900-EXIT.
032100     MOVE +0 TO RETURN-CODE.
032200     GOBACK.
032300
032400 000-HOUSEKEEPING.
032500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032600     DISPLAY "******** BEGIN JOB CPYRPT ********".
032700     ACCEPT WS-DATE FROM DATE YYYYMMDD.
032800     MOVE WS-DATE TO WS-DATE-R.
032900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
033000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
033100
033200     PERFORM 950-READ-CPYRIN THRU 950-EXIT.
033300     IF CRI-TRAILER-REC
033400         MOVE "** CPYRIN IS EMPTY - NO PATIENTS TO REPORT" TO
033500             ABEND-REASON
033600         GO TO 1000-ABEND-RTN.
033700 000-EXIT.
033800     EXIT.
033900
034000*-----------------------------------------------------------------
034100* 200-NEW-PATIENT  -  ONE CONTROL BREAK PER PATIENT ID ON CPYRIN.
034200* SAME PATIENT/VISIT LOOKUP AS THE LIST-MODE QUERY IN CPYQRY WITH
034300* NO STATUS FILTER, FOLLOWED BY THE STATUS/RECOMMENDATION/INSIGHT
034400* BUILD BELOW.
034500*-----------------------------------------------------------------
034600 200-NEW-PATIENT.
034700     MOVE "200-NEW-PATIENT" TO PARA-NAME.
034800     ADD +1 TO PATIENT-CARDS-READ.
034900     MOVE ZERO TO CPY-TAB-COUNT.
035000     MOVE ZERO TO WS-DEPT-COUNT.
035100     INITIALIZE PATIENT-TOTALS-GROUP PATIENT-AVERAGE-GROUP
035200         PATIENT-COUNTS-GROUP.
035300     MOVE SPACES TO WS-ACCOUNT-STATUS WS-RECOMMENDATION-TABLE
035400         WS-INSIGHT-TABLE.
035500     MOVE ZERO TO WS-REC-COUNT WS-INS-COUNT.
035600
035700     PERFORM 220-BUILD-COPAY-TABLE THRU 220-EXIT.
035800
035900     IF CPY-TAB-COUNT = ZERO
036000         PERFORM 280-NO-COPAYS-FOUND THRU 280-EXIT
036100     ELSE
036200         PERFORM 250-ACCUMULATE-TOTALS THRU 250-EXIT
036300         PERFORM 700-CLASSIFY-ACCOUNT THRU 700-EXIT
036400         PERFORM 720-BUILD-RECOMMENDATIONS THRU 720-EXIT
036500         PERFORM 740-BUILD-INSIGHTS THRU 740-EXIT.
036600
036700     PERFORM 760-WRITE-REPORT-BLOCK THRU 760-EXIT.
036800     ADD +1 TO PATIENTS-REPORTED-COUNT.
036900
037000     PERFORM 290-FINISH-PATIENT THRU 290-EXIT.
037100 290-EXIT.
037200     EXIT.
037300
037400 290-FINISH-PATIENT.
037500     MOVE "290-FINISH-PATIENT" TO PARA-NAME.
037600     PERFORM 950-READ-CPYRIN THRU 950-EXIT.
037700
037800*-----------------------------------------------------------------
037900* 220-BUILD-COPAY-TABLE / 230-ADD-VISIT-COPAYS  -  SAME JOIN AS
038000* CPYQRY 220/230 (VISTMSTR BY PATIENT-ID, THEN CPYMSTR BY VISIT-
038100* ID), WITH NO STATUS FILTER, PLUS THE DISTINCT-DEPARTMENT CAPTURE
038200* ADDED 060300 MM FOR THE INSIGHTS SECTION.
038300*-----------------------------------------------------------------
038400 220-BUILD-COPAY-TABLE.
038500     MOVE "220-BUILD-COPAY-TABLE" TO PARA-NAME.
038600     MOVE "N" TO TABLE-FULL-SW.
038700     MOVE "N" TO DEPT-TABLE-FULL-SW.
038800     MOVE CRI-PATIENT-ID TO VISIT-PATIENT-ID IN VISTMSTR-FD-REC.
038900
039000     START VISTMSTR KEY IS EQUAL TO VIST-PAT-KEY
039100         INVALID KEY
039200             MOVE "N" TO MORE-VISITS-SW
039300             GO TO 220-EXIT.
039400
039500     MOVE "Y" TO MORE-VISITS-SW.
039600 220-LOOP.
039700     IF COPAY-TABLE-IS-FULL
039800         GO TO 220-EXIT.
039900
040000     READ VISTMSTR NEXT RECORD INTO VISIT-MASTER-REC
040100         AT END
040200             MOVE "N" TO MORE-VISITS-SW
040300             GO TO 220-EXIT
040400     END-READ.
040500
040600     IF VISIT-PATIENT-ID IN VISIT-MASTER-REC NOT = CRI-PATIENT-ID
040700         MOVE "N" TO MORE-VISITS-SW
040800         GO TO 220-EXIT.
040900
041000     PERFORM 225-NOTE-DEPARTMENT THRU 225-EXIT.
041100     PERFORM 230-ADD-VISIT-COPAYS THRU 230-EXIT.
041200     GO TO 220-LOOP.
041300 220-EXIT.
041400     EXIT.
041500
041600*-----------------------------------------------------------------
041700* 225-NOTE-DEPARTMENT  -  ADD THE VISIT'S DEPARTMENT TO THE
041800* DISTINCT-DEPARTMENT TABLE IF NOT ALREADY THERE.  20-ENTRY
041900* CEILING MATCHES VISIT-DEPT-TABLE IN VISTREC.
042000*-----------------------------------------------------------------
042100 225-NOTE-DEPARTMENT.
042200     MOVE "225-NOTE-DEPARTMENT" TO PARA-NAME.
042300     MOVE "N" TO DEPT-FOUND-SW.
042400     IF WS-DEPT-COUNT = ZERO
042500         GO TO 225-ADD-DEPT.
042600     MOVE 1 TO WS-DEPT-IDX.
042700 225-SCAN-LOOP.
042800     IF WS-DEPT-IDX > WS-DEPT-COUNT
042900         GO TO 225-SCAN-DONE.
043000     IF VDT-DEPARTMENT (WS-DEPT-IDX) =
043100             VISIT-DEPARTMENT IN VISIT-MASTER-REC
043200         MOVE "Y" TO DEPT-FOUND-SW
043300         GO TO 225-SCAN-DONE.
043400     ADD +1 TO WS-DEPT-IDX.
043500     GO TO 225-SCAN-LOOP.
043600 225-SCAN-DONE.
043700     IF DEPT-ALREADY-SEEN
043800         GO TO 225-EXIT.
043900 225-ADD-DEPT.
044000     IF WS-DEPT-COUNT >= 20
044100         MOVE "Y" TO DEPT-TABLE-FULL-SW
044200         GO TO 225-EXIT.
044300     ADD +1 TO WS-DEPT-COUNT.
044400     MOVE VISIT-DEPARTMENT IN VISIT-MASTER-REC TO
044500         VDT-DEPARTMENT (WS-DEPT-COUNT).
044600 225-EXIT.
044700     EXIT.
044800
044900 230-ADD-VISIT-COPAYS.
045000     MOVE "230-ADD-VISIT-COPAYS" TO PARA-NAME.
045100     MOVE VISIT-ID OF VISIT-MASTER-REC TO
045200         COPAY-VISIT-ID IN CPYMSTR-FD-REC.
045300
045400     START CPYMSTR KEY IS EQUAL TO CPY-VIST-KEY
045500         INVALID KEY
045600             MOVE "N" TO MORE-VIST-COPAYS-SW
045700             GO TO 230-EXIT.
045800
045900     MOVE "Y" TO MORE-VIST-COPAYS-SW.
046000 230-LOOP.
046100     IF COPAY-TABLE-IS-FULL
046200         GO TO 230-EXIT.
046300
046400     READ CPYMSTR NEXT RECORD INTO COPAY-MASTER-REC
046500         AT END
046600             MOVE "N" TO MORE-VIST-COPAYS-SW
046700             GO TO 230-EXIT
046800     END-READ.
046900
047000     IF COPAY-VISIT-ID IN COPAY-MASTER-REC NOT =
047100             VISIT-ID OF VISIT-MASTER-REC
047200         MOVE "N" TO MORE-VIST-COPAYS-SW
047300         GO TO 230-EXIT.
047400
047500     IF CPY-TAB-COUNT >= 500
047600         MOVE "Y" TO TABLE-FULL-SW
047700     ELSE
047800         ADD +1 TO CPY-TAB-COUNT
047900         MOVE COPAY-ID OF COPAY-MASTER-REC TO
048000             CPT-COPAY-ID (CPY-TAB-COUNT)
048100         MOVE COPAY-VISIT-ID IN COPAY-MASTER-REC TO
048200             CPT-VISIT-ID (CPY-TAB-COUNT)
048300         MOVE COPAY-AMOUNT TO
048400             CPT-COPAY-AMOUNT (CPY-TAB-COUNT)
048500         MOVE COPAY-REMAINING-BAL TO
048600             CPT-COPAY-REM-BAL (CPY-TAB-COUNT)
048700         MOVE COPAY-STATUS TO
048800             CPT-COPAY-STATUS (CPY-TAB-COUNT).
048900
049000     GO TO 230-LOOP.
049100 230-EXIT.
049200     EXIT.
049300
049400*-----------------------------------------------------------------
049500* 250-ACCUMULATE-TOTALS  -  SUMS AND COUNTS OVER THE PATIENT'S
049600* COPAY TABLE.  033104 JS 01903 - AVERAGE IS ROUNDED HALF-UP TO
049700* MATCH THE BILLING OFFICE'S OWN SPREADSHEET.
049800*-----------------------------------------------------------------
049900 250-ACCUMULATE-TOTALS.
050000     MOVE "250-ACCUMULATE-TOTALS" TO PARA-NAME.
050100     PERFORM 255-ADD-ONE-ENTRY THRU 255-EXIT
050200         VARYING WS-TAB-IDX FROM 1 BY 1
050300         UNTIL WS-TAB-IDX > CPY-TAB-COUNT.
050400
050500     SUBTRACT PT-TOTAL-OUTSTANDING FROM PT-TOTAL-AMOUNT
050600         GIVING PT-TOTAL-PAID.
050700
050800     MOVE CPY-TAB-COUNT TO PT-AVERAGE-DIVISOR.
050900     COMPUTE PT-AVERAGE-AMOUNT ROUNDED =
051000         PT-TOTAL-AMOUNT / PT-AVERAGE-DIVISOR.
051100 250-EXIT.
051200     EXIT.
051300
051400 255-ADD-ONE-ENTRY.
051500     ADD CPT-COPAY-AMOUNT (WS-TAB-IDX) TO PT-TOTAL-AMOUNT.
051600     ADD CPT-COPAY-REM-BAL (WS-TAB-IDX) TO PT-TOTAL-OUTSTANDING.
051700
051800     IF CPT-COPAY-REM-BAL (WS-TAB-IDX) =
051900             CPT-COPAY-AMOUNT (WS-TAB-IDX)
052000         ADD +1 TO PT-UNPAID-COUNT
052100     ELSE IF CPT-COPAY-REM-BAL (WS-TAB-IDX) = ZERO
052200         ADD +1 TO PT-PAID-COUNT
052300     ELSE
052400         ADD +1 TO PT-PARTIAL-COUNT.
052500 255-EXIT.
052600     EXIT.
052700
052800*-----------------------------------------------------------------
052900* 700-CLASSIFY-ACCOUNT  -  SETS THE PLAIN-LANGUAGE ACCOUNT STATUS
053000* LINE PRINTED NEAR THE TOP OF EACH PATIENT'S BLOCK.
053100*-----------------------------------------------------------------
053200 700-CLASSIFY-ACCOUNT.
053300     MOVE "700-CLASSIFY-ACCOUNT" TO PARA-NAME.
053400     IF PT-TOTAL-OUTSTANDING = ZERO
053500         MOVE "ALL COPAYS ARE CURRENT" TO WS-ACCOUNT-STATUS
053600     ELSE IF PT-UNPAID-COUNT > 3
053700         MOVE "MULTIPLE OUTSTANDING COPAYS NEED ATTENTION" TO
053800             WS-ACCOUNT-STATUS
053900     ELSE
054000         MOVE "SOME OUTSTANDING BALANCES" TO WS-ACCOUNT-STATUS.
054100 700-EXIT.
054200     EXIT.
054300
054400*-----------------------------------------------------------------
054500* 720-BUILD-RECOMMENDATIONS  -  UP TO 4 LINES, BUILT IN ORDER,
054600* EACH CONDITIONAL ON THE OUTSTANDING BALANCE.
054700*-----------------------------------------------------------------
054800 720-BUILD-RECOMMENDATIONS.
054900     MOVE "720-BUILD-RECOMMENDATIONS" TO PARA-NAME.
055000     IF PT-TOTAL-OUTSTANDING > ZERO
055100         ADD +1 TO WS-REC-COUNT
055200         MOVE
055300     "CONSIDER SETTING UP A PAYMENT PLAN FOR OUTSTANDING BALANCES"
055400             TO WS-RECOMMENDATION-ENTRY (WS-REC-COUNT).
055500
055600     IF PT-TOTAL-OUTSTANDING > ZERO AND PT-UNPAID-COUNT > 2
055700         ADD +1 TO WS-REC-COUNT
055800         MOVE "PRIORITIZE OLDEST UNPAID COPAYS FIRST" TO
055900             WS-RECOMMENDATION-ENTRY (WS-REC-COUNT).
056000
056100     IF PT-TOTAL-OUTSTANDING > ZERO
056200         AND PT-TOTAL-OUTSTANDING > 100.00
056300         ADD +1 TO WS-REC-COUNT
056400         MOVE "CONTACT PATIENT ABOUT LARGE OUTSTANDING BALANCE" TO
056500             WS-RECOMMENDATION-ENTRY (WS-REC-COUNT).
056600
056700     IF PT-TOTAL-OUTSTANDING = ZERO
056800         ADD +1 TO WS-REC-COUNT
056900         MOVE
057000     "ACCOUNT IS CURRENT - CONTINUE GOOD PAYMENT PRACTICES" TO
057100             WS-RECOMMENDATION-ENTRY (WS-REC-COUNT).
057200 720-EXIT.
057300     EXIT.
057400
057500*-----------------------------------------------------------------
057600* 740-BUILD-INSIGHTS  -  UP TO 3 LINES.  060300 MM 01779 ADDED THE
057700* DISTINCT-DEPARTMENT CHECK PER CASE MANAGEMENT REQUEST.
057800*-----------------------------------------------------------------
057900 740-BUILD-INSIGHTS.
058000     MOVE "740-BUILD-INSIGHTS" TO PARA-NAME.
058100     IF PT-AVERAGE-AMOUNT > 50.00
058200         ADD +1 TO WS-INS-COUNT
058300         MOVE "HIGHER THAN AVERAGE COPAY AMOUNTS DETECTED" TO
058400             WS-INSIGHT-ENTRY (WS-INS-COUNT).
058500
058600     IF PT-PARTIAL-COUNT > ZERO
058700         ADD +1 TO WS-INS-COUNT
058800         MOVE
058900       "PATIENT HAS MADE PARTIAL PAYMENTS - SHOWS PAYMENT INTENT"
059000             TO WS-INSIGHT-ENTRY (WS-INS-COUNT).
059100
059200     IF WS-DEPT-COUNT > 2
059300         ADD +1 TO WS-INS-COUNT
059400         MOVE
059500       "PATIENT VISITS MULTIPLE DEPARTMENTS - COMPREHENSIVE CARE"
059600             TO WS-INSIGHT-ENTRY (WS-INS-COUNT).
059700 740-EXIT.
059800     EXIT.
059900
060000*-----------------------------------------------------------------
060100* 280-NO-COPAYS-FOUND  -  050897 JS 01761 SHORT-CIRCUIT, NO COPAY
060200* HISTORY AT ALL FOR THIS PATIENT.
060300*-----------------------------------------------------------------
060400 280-NO-COPAYS-FOUND.
060500     MOVE "280-NO-COPAYS-FOUND" TO PARA-NAME.
060600     MOVE "NO COPAYS FOUND" TO WS-ACCOUNT-STATUS.
060700     MOVE 1 TO WS-REC-COUNT.
060800     MOVE "NO COPAYS TO REVIEW" TO WS-RECOMMENDATION-ENTRY (1).
060900 280-EXIT.
061000     EXIT.
061100
061200*-----------------------------------------------------------------
061300* 760-WRITE-REPORT-BLOCK  -  PATIENT HEADER, SUMMARY LINES,
061400* ACCOUNT STATUS, RECOMMENDATIONS AND INSIGHTS.
061500*-----------------------------------------------------------------
061600 760-WRITE-REPORT-BLOCK.
061700     MOVE "760-WRITE-REPORT-BLOCK" TO PARA-NAME.
061800     PERFORM 765-WRITE-PAGE-HDR THRU 765-EXIT.
061900
062000     MOVE SPACES TO WS-PATIENT-HDR-LINE.
062100     MOVE CRI-PATIENT-ID TO PH-PATIENT-ID-O.
062200     MOVE CRI-PATIENT-NAME TO PH-PATIENT-NAME-O.
062300     WRITE RPT-REC FROM WS-PATIENT-HDR-LINE.
062400
062500     MOVE SPACES TO WS-SUMMARY-LINE-1.
062600     MOVE CPY-TAB-COUNT TO SL1-TOTAL-COPAYS-O.
062700     MOVE PT-TOTAL-AMOUNT TO SL1-TOTAL-AMOUNT-O.
062800     MOVE PT-AVERAGE-AMOUNT TO SL1-AVERAGE-AMOUNT-O.
062900     WRITE RPT-REC FROM WS-SUMMARY-LINE-1.
063000
063100     MOVE SPACES TO WS-SUMMARY-LINE-2.
063200     MOVE PT-TOTAL-OUTSTANDING TO SL2-OUTSTANDING-BAL-O.
063300     MOVE PT-TOTAL-PAID TO SL2-TOTAL-PAID-O.
063400     WRITE RPT-REC FROM WS-SUMMARY-LINE-2.
063500
063600     MOVE SPACES TO WS-SUMMARY-LINE-3.
063700     MOVE PT-PAID-COUNT TO SL3-PAID-COUNT-O.
063800     MOVE PT-UNPAID-COUNT TO SL3-UNPAID-COUNT-O.
063900     MOVE PT-PARTIAL-COUNT TO SL3-PARTIAL-COUNT-O.
064000     WRITE RPT-REC FROM WS-SUMMARY-LINE-3.
064100
064200     MOVE SPACES TO WS-STATUS-LINE.
064300     MOVE WS-ACCOUNT-STATUS TO SLS-ACCOUNT-STATUS-O.
064400     WRITE RPT-REC FROM WS-STATUS-LINE.
064500
064600     IF WS-REC-COUNT > ZERO
064700         PERFORM 770-WRITE-ONE-RECOMMENDATION THRU 770-EXIT
064800             VARYING WS-REC-IDX FROM 1 BY 1
064900             UNTIL WS-REC-IDX > WS-REC-COUNT.
065000
065100     IF WS-INS-COUNT > ZERO
065200         PERFORM 780-WRITE-ONE-INSIGHT THRU 780-EXIT
065300             VARYING WS-INS-IDX FROM 1 BY 1
065400             UNTIL WS-INS-IDX > WS-INS-COUNT.
065500
065600     WRITE RPT-REC FROM WS-BLANK-LINE.
065700 760-EXIT.
065800     EXIT.
065900
066000 765-WRITE-PAGE-HDR.
066100     MOVE "765-WRITE-PAGE-HDR" TO PARA-NAME.
066200     ADD +1 TO WS-PAGES.
066300     MOVE SPACES TO WS-HDR-REC.
066400     MOVE WS-DATE-CCYY TO HDR-CCYY.
066500     MOVE WS-DATE-MM TO HDR-MM.
066600     MOVE WS-DATE-DD TO HDR-DD.
066700     MOVE WS-PAGES TO PAGE-NBR-O.
066800     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
066900     WRITE RPT-REC FROM WS-BLANK-LINE.
067000 765-EXIT.
067100     EXIT.
067200
067300 770-WRITE-ONE-RECOMMENDATION.
067400     MOVE SPACES TO WS-RECOMMENDATION-LINE.
067500     MOVE WS-RECOMMENDATION-ENTRY (WS-REC-IDX) TO RL-TEXT-O.
067600     WRITE RPT-REC FROM WS-RECOMMENDATION-LINE.
067700 770-EXIT.
067800     EXIT.
067900
068000 780-WRITE-ONE-INSIGHT.
068100     MOVE SPACES TO WS-INSIGHT-LINE.
068200     MOVE WS-INSIGHT-ENTRY (WS-INS-IDX) TO IL-TEXT-O.
068300     WRITE RPT-REC FROM WS-INSIGHT-LINE.
068400 780-EXIT.
068500     EXIT.
068600
068700*-----------------------------------------------------------------
068800* 800-OPEN-FILES / 850-CLOSE-FILES
068900*-----------------------------------------------------------------
069000 800-OPEN-FILES.
069100     MOVE "800-OPEN-FILES" TO PARA-NAME.
069200     OPEN INPUT  CPYRIN
069300                 VISTMSTR
069400                 CPYMSTR
069500         OUTPUT RPTFILE
069600                SYSOUT.
069700 800-EXIT.
069800     EXIT.
069900
070000 850-CLOSE-FILES.
070100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
070200     CLOSE CPYRIN RPTFILE SYSOUT VISTMSTR CPYMSTR.
070300 850-EXIT.
070400     EXIT.
070500
070600*-----------------------------------------------------------------
070700* 900-CLEANUP
070800*-----------------------------------------------------------------
070900 900-CLEANUP.
071000     MOVE "900-CLEANUP" TO PARA-NAME.
071100     MOVE PATIENTS-REPORTED-COUNT TO WS-PATIENTS-TOTAL.
071200
071300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071400
071500     DISPLAY "** PATIENT CARDS READ **".
071600     DISPLAY PATIENT-CARDS-READ.
071700     DISPLAY "** PATIENTS REPORTED **".
071800     DISPLAY WS-PATIENTS-TOTAL.
071900     DISPLAY "** REPORT PAGES WRITTEN **".
072000     DISPLAY WS-PAGES.
072100     DISPLAY "******** NORMAL END OF JOB CPYRPT ********".
072200 900-EXIT.
072300     EXIT.
072400
072500*-----------------------------------------------------------------
072600* 950-READ-CPYRIN
072700*-----------------------------------------------------------------
072800 950-READ-CPYRIN.
072900     MOVE "950-READ-CPYRIN" TO PARA-NAME.
073000     READ CPYRIN
073100         AT END
073200             MOVE "N" TO MORE-DATA-SW
073300             GO TO 950-EXIT
073400     END-READ.
073500 950-EXIT.
073600     EXIT.
073700
073800 1000-ABEND-RTN.
073900     MOVE "CPYRPT" TO ABEND-PGM-ID.
074000     WRITE SYSOUT-REC FROM ABEND-REC.
074100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
074200     DISPLAY "*** ABNORMAL END OF JOB - CPYRPT ***" UPON
074300         CONSOLE.
074400     DIVIDE ZERO-VAL INTO ONE-VAL.
