000100******************************************************************
000200* COPYBOOK    ALLOCWRK                                           *
000300* CALL LINKAGE AREA FOR ALLOCCAP - THE VALIDATE/CAP WORK RECORD  *
000400* AND RETURN CODE.  COPIED BY ALLOCCAP ITSELF (LINKAGE SECTION)  *
000500* AND BY EVERY PROGRAM THAT CALLS IT (WORKING-STORAGE) SO BOTH   *
000600* SIDES OF THE CALL AGREE ON THE LAYOUT.  052001 MM.             *
000700******************************************************************
000800 01  ALLOC-CALC-REC.
000900     05  ALLOC-CALC-TYPE-SW         PIC X(01).
001000         88  ALLOC-VALIDATE         VALUE "V".
001100         88  ALLOC-CAP              VALUE "C".
001200     05  ALLOC-REQUESTED-AMOUNT     PIC S9(08)V99 COMP-3.
001300     05  ALLOC-COPAY-AMOUNT         PIC S9(08)V99 COMP-3.
001400     05  ALLOC-COPAY-REMAINING-BAL  PIC S9(08)V99 COMP-3.
001500     05  ALLOC-RESULT-GROUP.
001600         10  ALLOC-ACTUAL-ALLOCATION
001700                                    PIC S9(08)V99 COMP-3.
001800         10  ALLOC-EXCESS-AMOUNT    PIC S9(08)V99 COMP-3.
001900* ALTERNATE VIEW OF THE TWO RESULT AMOUNTS AS A TABLE SO THE
002000* CALLER CAN ZERO THEM IN ONE MOVE BEFORE EACH CALL.
002100     05  ALLOC-RESULT-TABLE REDEFINES ALLOC-RESULT-GROUP.
002200         10  ALLOC-RESULT-ENTRY     PIC S9(08)V99 COMP-3
002300                                    OCCURS 2 TIMES.
002400
002500 01  ALLOC-RETURN-CD                PIC 9(04) COMP.
002600     88  ALLOC-RC-OK                VALUE 0.
002700     88  ALLOC-RC-AMOUNT-NEGATIVE   VALUE 4.
002800     88  ALLOC-RC-ALLOCATION-EXCESSIVE
002900                                    VALUE 8.
003000     88  ALLOC-RC-BAD-BALANCE       VALUE 12.
003100 01  ALLOC-RETURN-CD-X REDEFINES ALLOC-RETURN-CD
003200                                    PIC X(02).
