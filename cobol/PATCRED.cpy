000100******************************************************************
000200* COPYBOOK    PATCRED                                            *
000300* PATIENT CREDIT BALANCE MASTER - VSAM KSDS PATCRED              *
000400* PRIME KEY.... PATCRED-KEY  (PATIENT-ID) - UNIQUE               *
000500******************************************************************
000600 01  PATIENT-CREDIT-REC.
000700     05  PATCRED-KEY.
000800         10  PATCRED-PATIENT-ID     PIC 9(09).
000900     05  CREDIT-AMOUNT              PIC S9(08)V99 COMP-3.
001000     05  CREDIT-LAST-UPDATE-DT      PIC 9(08).
001100     05  CREDIT-LAST-UPDATE-DT-R REDEFINES CREDIT-LAST-UPDATE-DT.
001200         10  CREDIT-UPD-CCYY        PIC 9(04).
001300         10  CREDIT-UPD-MM          PIC 9(02).
001400         10  CREDIT-UPD-DD          PIC 9(02).
001500     05  CREDIT-NEGATIVE-IND        PIC X(01).
001600         88  CREDIT-BAL-NEGATIVE    VALUE "Y".
001700         88  CREDIT-BAL-NOT-NEG     VALUE "N".
001800     05  FILLER                     PIC X(20).
