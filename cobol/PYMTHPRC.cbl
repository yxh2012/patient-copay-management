000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PYMTHPRC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/09/96.
000700 DATE-COMPILED. 08/09/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*                                                                *
001200* 080996 JS  01180  ORIGINAL PROGRAM - DB2 STORED PROCEDURE      *   01180
001300*                    CALLED BY PYALLOC TO CONFIRM A PATIENT'S    *
001400*                    PAYMENT METHOD IS ON FILE AND ACTIVE        *
001500*                    BEFORE A PAYMENT IS ACCEPTED (SEE BATCH     *
001600*                    FLOW 1.3).                                  *
001700* 021097 JS  01234  ADDED METHOD-TYPE OUT PARM SO PYALLOC CAN    *   01234
001800*                    LOG THE PAYMENT METHOD TYPE ON THE PATERR   *
001900*                    REPORT WITHOUT A SECOND CALL.               *
002000* 112999 AK  01690  Y2K REVIEW - NO DATE FIELDS, NO CHANGE       *   01690
002100*                    REQUIRED.                                   *
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600     EXEC SQL INCLUDE SQLCA END-EXEC.
003700     COPY PYMTHD.
003800
003900 01  MISC-FIELDS.
004000     05  WS-SQLCODE-DISPLAY         PIC -9(09).
004100     05  WS-SQLCODE-DISPLAY-R REDEFINES WS-SQLCODE-DISPLAY.
004200         10  FILLER                 PIC X(10).
004300
004400 77  WS-NOT-FOUND-SW                PIC X(01) VALUE "N".
004500     88  WS-METHOD-NOT-FOUND        VALUE "Y".
004600
004700 LINKAGE SECTION.
004800 01  PYMTHPRC-METHOD-ID             PIC S9(9) COMP.
004900 01  PYMTHPRC-METHOD-ID-X REDEFINES PYMTHPRC-METHOD-ID
005000                                    PIC X(04).
005100 01  PYMTHPRC-PATIENT-ID            PIC S9(9) COMP.
005200 01  PYMTHPRC-ACTIVE-OUT            PIC X(01).
005300 01  PYMTHPRC-METHOD-TYPE-OUT       PIC X(15).
005400 01  PYMTHPRC-OUT-GROUP REDEFINES PYMTHPRC-METHOD-TYPE-OUT.
005500     05  FILLER                     PIC X(15).
005600 01  PYMTHPRC-SQLCODEOUT            PIC S9(9) COMP.
005700
005800 PROCEDURE DIVISION USING PYMTHPRC-METHOD-ID,
005900                           PYMTHPRC-PATIENT-ID,
006000                           PYMTHPRC-ACTIVE-OUT,
006100                           PYMTHPRC-METHOD-TYPE-OUT,
006200                           PYMTHPRC-SQLCODEOUT.
006300
006400     MOVE "N" TO PYMTHPRC-ACTIVE-OUT.
006500     MOVE SPACES TO PYMTHPRC-METHOD-TYPE-OUT.
006600
006700     EXEC SQL
006800         SELECT ACTIVE_FLAG, METHOD_TYPE
006900           INTO :ACTIVE-FLAG, :METHOD-TYPE
007000           FROM DDS0001.PAYMENT_METHOD
007100          WHERE PAYMENT_METHOD_ID = :PYMTHPRC-METHOD-ID
007200            AND PATIENT_ID        = :PYMTHPRC-PATIENT-ID
007300     END-EXEC.
007400
007500     MOVE SQLCODE TO PYMTHPRC-SQLCODEOUT.
007600
007700     IF SQLCODE = 0
007800         MOVE ACTIVE-FLAG TO PYMTHPRC-ACTIVE-OUT
007900         MOVE METHOD-TYPE TO PYMTHPRC-METHOD-TYPE-OUT
008000     ELSE IF SQLCODE = 100
008100         MOVE "N" TO PYMTHPRC-ACTIVE-OUT
008200     ELSE
008300         MOVE SQLCODE TO WS-SQLCODE-DISPLAY
008400         DISPLAY "PYMTHPRC - SQL ERROR " WS-SQLCODE-DISPLAY
008500             " ON PAYMENT_METHOD SELECT".
008600
008700     GOBACK.
