000100******************************************************************
000200* COPYBOOK    CPYMSTR                                            *
000300* PATIENT COPAY MASTER RECORD - VSAM KSDS CPYMSTR                *
000400* PRIME KEY.... COPAY-KEY  (COPAY-ID)                            *
000500* ALT KEY 1.... CPY-VIST-KEY (VISIT-ID) - DUPLICATES ALLOWED     *
000600******************************************************************
000700 01  COPAY-MASTER-REC.
000800     05  COPAY-KEY.
000900         10  COPAY-ID               PIC 9(09).
001000     05  CPY-VIST-KEY.
001100         10  COPAY-VISIT-ID         PIC 9(09).
001200     05  COPAY-AMT-GROUP.
001300         10  COPAY-AMOUNT           PIC S9(08)V99 COMP-3.
001400         10  COPAY-REMAINING-BAL    PIC S9(08)V99 COMP-3.
001500     05  COPAY-AMT-GROUP-R REDEFINES COPAY-AMT-GROUP.
001600         10  COPAY-AMT-PAIR OCCURS 2 TIMES
001700                 PIC S9(08)V99 COMP-3.
001800     05  COPAY-STATUS               PIC X(15).
001900         88  COPAY-PAYABLE          VALUE "PAYABLE".
002000         88  COPAY-PARTIALLY-PAID   VALUE "PARTIALLY_PAID".
002100         88  COPAY-PAID             VALUE "PAID".
002200         88  COPAY-WRITE-OFF        VALUE "WRITE_OFF".
002300     05  COPAY-LAST-UPDATE-DT       PIC 9(08).
002400     05  FILLER                     PIC X(30).
002500
002600******************************************************************
002700* IN-STORAGE COPAY SEARCH TABLE - LOADED FROM CPYMSTR SEQUENTIAL *
002800* EXTRACT AND SEARCHED ALL BY COPAY-ID.  USED BY PYALLOC WHEN    *
002900* RESOLVING THE REQUESTED COPAY-ID LIST AGAINST CPYMSTR, AND BY  *
003000* CPYQRY FOR THE LISTING / MARK-PAID FUNCTIONS.                  *
003100******************************************************************
003200 01  COPAY-SEARCH-TABLE.
003300     05  CPY-TAB-COUNT              PIC 9(05) COMP SYNC.
003400     05  CPY-TAB-ENTRY OCCURS 1 TO 500 TIMES
003500             DEPENDING ON CPY-TAB-COUNT
003600             ASCENDING KEY IS CPT-COPAY-ID
003700             INDEXED BY CPT-IDX.
003800         10  CPT-COPAY-ID           PIC 9(09).
003900         10  CPT-VISIT-ID           PIC 9(09).
004000         10  CPT-COPAY-AMOUNT       PIC S9(08)V99 COMP-3.
004100         10  CPT-COPAY-REM-BAL      PIC S9(08)V99 COMP-3.
004200         10  CPT-COPAY-STATUS       PIC X(15).
