000100******************************************************************
000200* COPYBOOK    CREDTRN                                            *
000300* CREDIT TRANSACTION AUDIT LEDGER - VSAM KSDS CREDTRN            *
000400* PRIME KEY.... CREDTRN-KEY   (TRANSACTION-ID)                   *
000500* ALT KEY 1.... CRTRN-PAYKEY  (PAYMENT-ID) - DUPLICATES ALLOWED  *
000600* APPEND-ONLY - THIS LEDGER IS NEVER REWRITTEN, ONLY INSERTED.   *
000700******************************************************************
000800 01  CREDIT-TRANSACTION-REC.
000900     05  CREDTRN-KEY.
001000         10  TRANSACTION-ID         PIC 9(09).
001100     05  CRTRN-PAYKEY.
001200         10  CRTRN-PAYMENT-ID       PIC 9(09).
001300     05  CRTRN-PATIENT-ID           PIC 9(09).
001400     05  TRANSACTION-AMOUNT         PIC S9(08)V99 COMP-3.
001500     05  TRANSACTION-TYPE           PIC X(20).
001600         88  CREDIT-APPLIED         VALUE "CREDIT_APPLIED".
001700         88  OVERPAYMENT-CREDIT     VALUE "OVERPAYMENT_CREDIT".
001800     05  DESCRIPTION                PIC X(255).
001900     05  CRTRN-CREATE-DT-TM.
002000         10  CRTRN-CREATE-DT        PIC 9(08).
002100         10  CRTRN-CREATE-TM        PIC 9(06).
002200     05  CRTRN-CREATE-DT-TM-R REDEFINES CRTRN-CREATE-DT-TM.
002300         10  CRTRN-CREATE-CCYYMM    PIC 9(06).
002400         10  FILLER                 PIC 9(08).
002500     05  FILLER                     PIC X(15).
