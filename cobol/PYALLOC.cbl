000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PYALLOC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/11/94.
000600 DATE-COMPILED. 04/11/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND POSTS A BATCH OF PATIENT COPAY
001300*          PAYMENT REQUESTS PRODUCED BY THE PATIENT PORTAL AND
001400*          COLLECTIONS DESK.
001500*
001600*          EACH PAYMENT REQUEST IS A GROUP OF ONE OR MORE
001700*          ALLOCATION LINES (ONE LINE PER COPAY BEING PAID)
001800*          SHARING A COMMON REQUEST-KEY.  THE PROGRAM VALIDATES
001900*          THE WHOLE GROUP, CAPS EACH ALLOCATION AT THE COPAY'S
002000*          REMAINING BALANCE, ROUTES ANY EXCESS TO THE PATIENT'S
002100*          CREDIT ACCOUNT, AND BALANCES FINAL GROUPS-READ VERSUS
002200*          A TRAILER REC.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE              -   DDS0001.PYREQFIL
002700*
002800*          VSAM PATIENT MASTER     -   DDS0001.PATMSTR
002900*          VSAM COPAY MASTER       -   DDS0001.CPYMSTR
003000*          VSAM PAYMENT MASTER     -   DDS0001.PAYMSTR
003100*          VSAM CREDIT MASTER      -   DDS0001.PATCRED
003200*          VSAM CREDIT LEDGER      -   DDS0001.CREDTRN
003300*          VSAM KEY CONTROL        -   DDS0001.CTLFILE
003400*
003500*          OUTPUT - GOOD           -   DDS0001.PYGOOD
003600*          OUTPUT - ERROR          -   DDS0001.PYERR
003700*          OUTPUT - ALLOCATIONS    -   DDS0001.ALLOCFIL
003800*
003900*          DUMP FILE               -   SYSOUT
004000*
004100******************************************************************
004200* CHANGE LOG                                                    *
004300*                                                                *
004400* 041194 JS  00000  ORIGINAL PROGRAM.                            *   00000
004500* 091594 JS  00087  ADDED THE PAYMENT-METHOD ACTIVE-FLAG CHECK   *   00087
004600*                    (CALL TO PYMTHPRC) PER BILLING OFFICE       *
004700*                    REQUEST - PATIENTS WERE PAYING WITH         *
004800*                    CANCELLED CARDS ON FILE.                    *
004900* 030795 JS  00142  CORRECTED GROUP-BREAK LOGIC - A SHORT LAST   *   00142
005000*                    GROUP AT END OF FILE WAS BEING DROPPED      *
005100*                    WHEN PYREQ-LAST-LINE-IND WAS LEFT BLANK.    *
005200* 081695 MM  00201  ADDED THE COUNT-MATCH EDIT IN 350-READ-      *   00201
005300*                    PAYABLE-COPAYS - AN UNKNOWN COPAY-ID WAS    *
005400*                    SILENTLY DROPPED INSTEAD OF FAILING THE     *
005500*                    WHOLE REQUEST.                              *
005600* 112999 AK  00388  Y2K REMEDIATION - ALL DATE FIELDS CONVERTED  *   00388
005700*                    TO CCYYMMDD, ACCEPT FROM DATE VERIFIED TO   *
005800*                    RETURN A 4-DIGIT YEAR ON THIS RELEASE OF    *
005900*                    THE COMPILER.                               *
006000* 051603 JS  00477  SPLIT THE EXCESS-ROUTING CALL OUT TO THE     *   00477
006100*                    NEW CREDPROC SUBPROGRAM SO PYCNFRM COULD    *
006200*                    SHARE THE SAME BALANCE ARITHMETIC FOR       *
006300*                    REVERSALS.                                  *
006400* 092207 MM  00602  ADDED THE SURROGATE KEY CONTROL RECORD       *   00602
006500*                    (CTLFILE) - PAYMENT-ID AND ALLOCATION-ID    *
006600*                    WERE PREVIOUSLY HARD-CODED DURING TESTING   *
006700*                    AND NEVER WIRED TO A REAL KEY SOURCE.       *
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER. IBM-390.
007300 OBJECT-COMPUTER. IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT SYSOUT
007900     ASSIGN TO UT-S-SYSOUT
008000       ORGANIZATION IS SEQUENTIAL.
008100
008200     SELECT PYREQFIL
008300     ASSIGN TO UT-S-PYREQFIL
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT PYGOODFIL
008800     ASSIGN TO UT-S-PYGOOD
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT PYERRFIL
009300     ASSIGN TO UT-S-PYERR
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT ALLOCFIL
009800     ASSIGN TO UT-S-ALLOCFIL
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT PATMSTR
010300            ASSIGN       TO PATMSTR
010400            ORGANIZATION IS INDEXED
010500            ACCESS MODE  IS RANDOM
010600            RECORD KEY   IS PATIENT-KEY
010700            FILE STATUS  IS PATMSTR-STATUS.
010800
010900     SELECT CPYMSTR
011000            ASSIGN       TO CPYMSTR
011100            ORGANIZATION IS INDEXED
011200            ACCESS MODE  IS RANDOM
011300            RECORD KEY   IS COPAY-KEY
011400            FILE STATUS  IS CPYMSTR-STATUS.
011500
011600     SELECT PAYMSTR
011700            ASSIGN       TO PAYMSTR
011800            ORGANIZATION IS INDEXED
011900            ACCESS MODE  IS DYNAMIC
012000            RECORD KEY   IS PAYMENT-KEY
012100            ALTERNATE RECORD KEY IS PAY-REQKEY
012200            FILE STATUS  IS PAYMSTR-STATUS.
012300
012400     SELECT PATCRED
012500            ASSIGN       TO PATCRED
012600            ORGANIZATION IS INDEXED
012700            ACCESS MODE  IS RANDOM
012800            RECORD KEY   IS PATCRED-KEY
012900            FILE STATUS  IS PATCRED-STATUS.
013000
013100     SELECT CREDTRN
013200            ASSIGN       TO CREDTRN
013300            ORGANIZATION IS INDEXED
013400            ACCESS MODE  IS RANDOM
013500            RECORD KEY   IS CREDTRN-KEY
013600            FILE STATUS  IS CREDTRN-STATUS.
013700
013800     SELECT CTLFILE
013900            ASSIGN       TO CTLFILE
014000            ORGANIZATION IS RELATIVE
014100            ACCESS MODE  IS RANDOM
014200            RELATIVE KEY IS WS-CTL-REL-KEY
014300            FILE STATUS  IS CTLFILE-STATUS.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 130 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC                     PIC X(130).
015400
015500****** ONE RECORD PER REQUESTED ALLOCATION LINE, GROUPED BY
015600****** REQUEST-KEY.  A TRAILER REC (PYREQ-REC-TYPE = "9") ENDS
015700****** THE FILE.  OUT-OF-BALANCE CONDITIONS ABEND THE JOB.
015800 FD  PYREQFIL
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 110 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS PYREQ-IN-REC.
016400 01  PYREQ-IN-REC                   PIC X(110).
016500
016600 FD  PYGOODFIL
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 80 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS PYGOOD-OUT-REC.
017200 01  PYGOOD-OUT-REC                 PIC X(80).
017300
017400 FD  PYERRFIL
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 120 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS PYERR-OUT-REC.
018000 01  PYERR-OUT-REC.
018100     05  PYERR-MSG                  PIC X(60).
018200     05  PYERR-REQUEST-KEY          PIC X(36).
018300     05  FILLER                     PIC X(24).
018400
018500 FD  ALLOCFIL
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 70 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS ALLOC-OUT-REC.
019100 01  ALLOC-OUT-REC                  PIC X(70).
019200
019300 FD  PATMSTR
019400     RECORD CONTAINS 150 CHARACTERS
019500     DATA RECORD IS PATIENT-IDENTITY-REC.
019600 01  PATMSTR-FD-REC.
019700     05  PATIENT-KEY.
019800         10  PATIENT-ID             PIC 9(09).
019900     05  FILLER                     PIC X(141).
020000
020100 FD  CPYMSTR
020200     RECORD CONTAINS 110 CHARACTERS
020300     DATA RECORD IS COPAY-MASTER-REC.
020400 01  CPYMSTR-FD-REC.
020500     05  COPAY-KEY.
020600         10  COPAY-ID               PIC 9(09).
020700     05  CPY-VIST-KEY.
020800         10  COPAY-VISIT-ID         PIC 9(09).
020900     05  FILLER                     PIC X(92).
021000
021100 FD  PAYMSTR
021200     RECORD CONTAINS 130 CHARACTERS
021300     DATA RECORD IS PAYMENT-MASTER-REC.
021400 01  PAYMSTR-FD-REC.
021500     05  PAYMENT-KEY.
021600         10  PAYMENT-ID             PIC 9(09).
021700     05  PAY-REQKEY.
021800         10  REQUEST-KEY            PIC X(36).
021900     05  PAY-CHGKEY.
022000         10  PROCESSOR-CHARGE-ID    PIC X(30).
022100     05  FILLER                     PIC X(55).
022200
022300 FD  PATCRED
022400     RECORD CONTAINS 60 CHARACTERS
022500     DATA RECORD IS PATIENT-CREDIT-REC.
022600 01  PATCRED-FD-REC.
022700     05  PATCRED-KEY.
022800         10  PATCRED-PATIENT-ID     PIC 9(09).
022900     05  FILLER                     PIC X(51).
023000
023100 FD  CREDTRN
023200     RECORD CONTAINS 330 CHARACTERS
023300     DATA RECORD IS CREDIT-TRANSACTION-REC.
023400 01  CREDTRN-FD-REC.
023500     05  CREDTRN-KEY.
023600         10  TRANSACTION-ID         PIC 9(09).
023700     05  CRTRN-PAYKEY.
023800         10  CRTRN-PAYMENT-ID       PIC 9(09).
023900     05  FILLER                     PIC X(312).
024000
024100 FD  CTLFILE
024200     RECORD CONTAINS 60 CHARACTERS
024300     DATA RECORD IS KEY-CONTROL-REC.
024400 01  CTLFILE-FD-REC                 PIC X(60).
024500
024600 WORKING-STORAGE SECTION.
024700
024800 01  FILE-STATUS-CODES.
024900     05  PATMSTR-STATUS             PIC X(02).
025000         88  PATMSTR-FOUND          VALUE "00".
025100     05  CPYMSTR-STATUS             PIC X(02).
025200         88  CPYMSTR-FOUND          VALUE "00".
025300     05  PAYMSTR-STATUS             PIC X(02).
025400         88  PAYMSTR-FOUND          VALUE "00".
025500     05  PATCRED-STATUS             PIC X(02).
025600         88  PATCRED-FOUND          VALUE "00".
025700     05  CREDTRN-STATUS             PIC X(02).
025800     05  CTLFILE-STATUS             PIC X(02).
025900     05  OFCODE                     PIC X(02).
026000
026100** QSAM FILE
026200     COPY PYREQREC.
026300
026400** VSAM FILE
026500     COPY PATMSTR.
026600     COPY CPYMSTR.
026700     COPY PAYMSTR.
026800     COPY PATCRED.
026900     COPY CREDTRN.
027000     COPY CTLWORK.
027100     COPY ABENDREC.
027200
027300** CALL LINKAGE AREAS - SAME COPYBOOKS ALLOCCAP AND CREDPROC
027400** CARRY IN THEIR OWN LINKAGE SECTIONS (SEE 052001 MM 01803)
027500     COPY ALLOCWRK.
027600     COPY CREDWORK.
027700
027800 01  WS-TRAILER-REC.
027900     05  WS-GROUP-COUNT             PIC 9(07) COMP.
028000     05  WS-TOTAL-AMT               PIC S9(09)V99 COMP-3.
028100* ALTERNATE DISPLAY VIEW OF THE TRAILER TOTAL FOR THE BALANCE-
028200* BACK DISPLAY IN 999-CLEANUP (SAME IDIOM AS ALLOCCAP'S CEILING
028300* FIELD).
028400     05  WS-TOTAL-AMT-X REDEFINES WS-TOTAL-AMT
028500                                    PIC S9(11).
028600     05  WS-LINE-COUNT-CHECK        PIC 9(05) COMP.
028700
028800 77  WS-DATE                        PIC 9(08).
028900
029000 01  WS-REQUEST-GROUP.
029100     05  WS-GRP-REQUEST-KEY         PIC X(36).
029200     05  WS-GRP-PATIENT-ID          PIC 9(09).
029300     05  WS-GRP-PAYMENT-METHOD-ID   PIC 9(09).
029400     05  WS-GRP-CURRENCY            PIC X(03).
029500     05  WS-GRP-LINE-COUNT          PIC 9(03) COMP.
029600     05  WS-GRP-LINE-TABLE OCCURS 1 TO 50 TIMES
029700             DEPENDING ON WS-GRP-LINE-COUNT
029800             INDEXED BY WS-LINE-IDX.
029900         10  WS-LN-COPAY-ID         PIC 9(09).
030000         10  WS-LN-REQUESTED-AMT    PIC S9(08)V99 COMP-3.
030100         10  WS-LN-COPAY-AMOUNT     PIC S9(08)V99 COMP-3.
030200         10  WS-LN-COPAY-REM-BAL    PIC S9(08)V99 COMP-3.
030300         10  WS-LN-ACTUAL-ALLOC     PIC S9(08)V99 COMP-3.
030400         10  WS-LN-EXCESS           PIC S9(08)V99 COMP-3.
030500         10  WS-LN-RETURN-CD        PIC 9(04) COMP.
030600         10  WS-LN-FOUND-SW         PIC X(01).
030700             88  WS-LN-COPAY-FOUND  VALUE "Y".
030800             88  WS-LN-COPAY-NOTFND VALUE "N".
030900* ALTERNATE VIEW USED WHEN ZEROING A LINE ENTRY IN ONE MOVE
031000     05  WS-GRP-LINE-AMTS-R REDEFINES WS-GRP-LINE-TABLE.
031100         10  FILLER OCCURS 1 TO 50 TIMES
031200                 DEPENDING ON WS-GRP-LINE-COUNT.
031300             15  FILLER             PIC X(38).
031400
031500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
031600     05  GROUPS-READ                PIC 9(07) COMP.
031700     05  GROUPS-WRITTEN             PIC 9(07) COMP.
031800     05  GROUPS-IN-ERROR            PIC 9(07) COMP.
031900     05  WS-TOTAL-EXCESS            PIC S9(08)V99 COMP-3.
032000     05  WS-PAYMENT-AMOUNT          PIC S9(08)V99 COMP-3.
032100     05  WS-PAYABLE-FOUND-COUNT     PIC 9(03) COMP.
032200     05  WS-PAYABLE-REQ-COUNT       PIC 9(03) COMP.
032300     05  WS-CTL-REL-KEY             PIC 9(04) COMP VALUE 1.
032400
032500 01  MISC-WS-FLDS.
032600     05  RETURN-CD                  PIC S9(04) VALUE 0.
032700* 112999 AK 00388 - WS-DATE MOVED TO ITS OWN 77-LEVEL ENTRY ABOVE,
032800* PER SHOP CONVENTION.  WS-DATE-R IS NOW A PLAIN WORK GROUP LOADED
032900* BY AN EXPLICIT MOVE IN 000-HOUSEKEEPING (A 77 CANNOT CARRY ITS
033000* OWN SUBORDINATE ITEMS, SO IT CAN NO LONGER REDEFINE WS-DATE).
033100 01  WS-DATE-R.
033200     05  WS-DATE-CCYY               PIC 9(04).
033300     05  WS-DATE-MM                 PIC 9(02).
033400     05  WS-DATE-DD                 PIC 9(02).
033500 01  MISC-WS-FLDS-2.
033600     05  WS-NEW-ID-GROUP.
033700         10  WS-NEW-PAYMENT-ID      PIC 9(09).
033800         10  WS-NEW-ALLOCATION-ID   PIC 9(09).
033900         10  WS-NEW-TRANSACTION-ID  PIC 9(09).
034000* ALTERNATE VIEW OF THE THREE NEWLY-MINTED SURROGATE KEYS FOR
034100* THE END-OF-JOB DISPLAY IN 999-CLEANUP.
034200     05  WS-NEW-ID-TABLE REDEFINES WS-NEW-ID-GROUP.
034300         10  WS-NEW-ID-ENTRY        PIC 9(09) OCCURS 3 TIMES.
034400     05  WS-ERROR-MSG               PIC X(60).
034500     05  WS-PYMTHPRC-METHOD-ID      PIC S9(09) COMP.
034600     05  WS-PYMTHPRC-PATIENT-ID     PIC S9(09) COMP.
034700     05  WS-PYMTHD-ACTIVE           PIC X(01).
034800     05  WS-PYMTHD-TYPE             PIC X(15).
034900     05  WS-PYMTHD-SQLCODE          PIC S9(09) COMP.
035000
035100 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
035200     88  NO-MORE-DATA               VALUE "N".
035300 77  ERROR-FOUND-SW                 PIC X(01) VALUE "N".
035400     88  GROUP-ERROR-FOUND          VALUE "Y".
035500     88  GROUP-VALID                VALUE "N".
035600 77  DUPLICATE-REQUEST-SW           PIC X(01) VALUE "N".
035700     88  DUPLICATE-REQUEST          VALUE "Y".
035800
035900 LINKAGE SECTION.
036000
036100 PROCEDURE DIVISION.
036200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
036300     PERFORM 100-MAINLINE THRU 100-EXIT
036400             UNTIL NO-MORE-DATA OR
036500             PYREQ-TRAILER-REC.
036600     PERFORM 999-CLEANUP THRU 999-EXIT.
036700     MOVE +0 TO RETURN-CODE.
036800     GOBACK.
036900
037000 000-HOUSEKEEPING.
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
037200     DISPLAY "******** BEGIN JOB PYALLOC ********".
037300     ACCEPT WS-DATE FROM DATE YYYYMMDD.
037400     MOVE WS-DATE TO WS-DATE-R.
037500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
037600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
037700
037800     READ CTLFILE INTO KEY-CONTROL-REC.
037900     IF CTLFILE-STATUS NOT = "00"
038000         MOVE "CTLFILE READ FAILED" TO ABEND-REASON
038100         GO TO 1000-ABEND-RTN.
038200
038300     PERFORM 900-READ-PYREQ THRU 900-EXIT.
038400     IF NO-MORE-DATA
038500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
038600         GO TO 1000-ABEND-RTN.
038700 000-EXIT.
038800     EXIT.
038900
039000*----------------------------------------------------------------
039100* 100-MAINLINE
039200* DRIVES ONE PAYMENT-REQUEST GROUP FROM THE FIRST DETAIL LINE
039300* CURRENTLY IN PYREQ-IN-REC THROUGH TO EITHER A WRITTEN PAYMENT
039400* OR AN ERROR DISPOSITION.
039500*----------------------------------------------------------------
039600 100-MAINLINE.
039700     MOVE "100-MAINLINE" TO PARA-NAME.
039800     MOVE "N" TO ERROR-FOUND-SW.
039900     MOVE "N" TO DUPLICATE-REQUEST-SW.
040000     MOVE SPACES TO WS-ERROR-MSG.
040100
040200     PERFORM 150-BUILD-ALLOC-GROUP THRU 150-EXIT.
040300     ADD +1 TO GROUPS-READ.
040400
040500     PERFORM 200-CHECK-IDEMPOTENCY THRU 200-EXIT.
040600     IF DUPLICATE-REQUEST
040700         PERFORM 700-WRITE-GOOD THRU 700-EXIT
040800         GO TO 100-EXIT.
040900
041000     PERFORM 250-VALIDATE-PATIENT THRU 250-EXIT.
041100     IF GROUP-ERROR-FOUND
041200         PERFORM 710-WRITE-ERROR THRU 710-EXIT
041300         GO TO 100-EXIT.
041400
041500     PERFORM 300-VALIDATE-PAYMENT-METHOD THRU 300-EXIT.
041600     IF GROUP-ERROR-FOUND
041700         PERFORM 710-WRITE-ERROR THRU 710-EXIT
041800         GO TO 100-EXIT.
041900
042000     PERFORM 350-READ-PAYABLE-COPAYS THRU 350-EXIT.
042100     IF GROUP-ERROR-FOUND
042200         PERFORM 710-WRITE-ERROR THRU 710-EXIT
042300         GO TO 100-EXIT.
042400
042500     PERFORM 400-VALIDATE-ALLOCATIONS THRU 400-EXIT.
042600     IF GROUP-ERROR-FOUND
042700         PERFORM 710-WRITE-ERROR THRU 710-EXIT
042800         GO TO 100-EXIT.
042900
043000     PERFORM 450-WRITE-PAYMENT THRU 450-EXIT.
043100     PERFORM 500-APPLY-ALLOCATIONS THRU 500-EXIT.
043200
043300     IF WS-TOTAL-EXCESS > ZERO
043400         PERFORM 600-ADD-CREDIT-TO-PATIENT THRU 600-EXIT.
043500
043600     PERFORM 650-SUBMIT-TO-PROCESSOR THRU 650-EXIT.
043700     PERFORM 700-WRITE-GOOD THRU 700-EXIT.
043800     ADD +1 TO GROUPS-WRITTEN.
043900 100-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------------
044300* 150-BUILD-ALLOC-GROUP
044400* ACCUMULATES DETAIL LINES SHARING ONE REQUEST-KEY INTO
044500* WS-REQUEST-GROUP UNTIL PYREQ-LAST-LINE-IND = "Y".  THIS IS THE
044600* SAME GROUP-BY-KEY-CHANGE TECHNIQUE USED ELSEWHERE IN THE SHOP
044700* FOR MULTI-LINE TRANSACTION POSTING.
044800*----------------------------------------------------------------
044900 150-BUILD-ALLOC-GROUP.
045000     MOVE ZERO TO WS-GRP-LINE-COUNT.
045100     MOVE PYREQ-REQUEST-KEY TO WS-GRP-REQUEST-KEY.
045200     MOVE PYREQ-PATIENT-ID TO WS-GRP-PATIENT-ID.
045300     MOVE PYREQ-PAYMENT-METHOD-ID TO WS-GRP-PAYMENT-METHOD-ID.
045400     MOVE PYREQ-CURRENCY TO WS-GRP-CURRENCY.
045500
045600 150-NEXT-LINE.
045700     ADD +1 TO WS-GRP-LINE-COUNT.
045800     SET WS-LINE-IDX TO WS-GRP-LINE-COUNT.
045900     MOVE PYREQ-COPAY-ID TO WS-LN-COPAY-ID (WS-LINE-IDX).
046000     MOVE PYREQ-REQUESTED-AMOUNT TO
046100         WS-LN-REQUESTED-AMT (WS-LINE-IDX).
046200     MOVE "N" TO WS-LN-FOUND-SW (WS-LINE-IDX).
046300
046400     IF PYREQ-LAST-LINE
046500         GO TO 150-EXIT.
046600
046700     PERFORM 900-READ-PYREQ THRU 900-EXIT.
046800     IF NO-MORE-DATA OR PYREQ-TRAILER-REC
046900         GO TO 150-EXIT.
047000     IF PYREQ-REQUEST-KEY NOT = WS-GRP-REQUEST-KEY
047100         MOVE "** GROUP ENDED WITHOUT LAST-LINE-IND" TO
047200             ABEND-REASON
047300         GO TO 1000-ABEND-RTN.
047400     GO TO 150-NEXT-LINE.
047500
047600 150-EXIT.
047700     PERFORM 900-READ-PYREQ THRU 900-EXIT.
047800 150-READ-EXIT.
047900     EXIT.
048000
048100*----------------------------------------------------------------
048200* 200-CHECK-IDEMPOTENCY
048300* A REQUEST-KEY ALREADY ON PAYMSTR MEANS THIS GROUP WAS POSTED
048400* ON A PRIOR RUN (PORTAL RESUBMIT AFTER A TIMEOUT) - LEAVE THE
048500* PAYMENT UNCHANGED, DO NOT DOUBLE-POST IT.
048600*----------------------------------------------------------------
048700 200-CHECK-IDEMPOTENCY.
048800     MOVE "200-CHECK-IDEMPOTENCY" TO PARA-NAME.
048900     MOVE "N" TO DUPLICATE-REQUEST-SW.
049000     MOVE WS-GRP-REQUEST-KEY TO REQUEST-KEY IN PAYMSTR-FD-REC.
049100
049200     READ PAYMSTR KEY IS PAY-REQKEY
049300         INVALID KEY MOVE "N" TO DUPLICATE-REQUEST-SW.
049400
049500     IF PAYMSTR-FOUND
049600         MOVE "Y" TO DUPLICATE-REQUEST-SW
049700         MOVE "DUPLICATE REQUEST-KEY - PAYMENT UNCHANGED" TO
049800             WS-ERROR-MSG.
049900 200-EXIT.
050000     EXIT.
050100
050200*----------------------------------------------------------------
050300* 250-VALIDATE-PATIENT
050400*----------------------------------------------------------------
050500 250-VALIDATE-PATIENT.
050600     MOVE "250-VALIDATE-PATIENT" TO PARA-NAME.
050700     MOVE "N" TO ERROR-FOUND-SW.
050800     MOVE WS-GRP-PATIENT-ID TO PATIENT-ID IN PATMSTR-FD-REC.
050900
051000     READ PATMSTR
051100         INVALID KEY
051200             MOVE "Y" TO ERROR-FOUND-SW
051300             MOVE "PATIENT NOT FOUND" TO WS-ERROR-MSG.
051400 250-EXIT.
051500     EXIT.
051600
051700*----------------------------------------------------------------
051800* 300-VALIDATE-PAYMENT-METHOD  -  SEE CHANGE LOG 091594 JS 00087
051900*----------------------------------------------------------------
052000 300-VALIDATE-PAYMENT-METHOD.
052100     MOVE "300-VALIDATE-PAYMENT-METHOD" TO PARA-NAME.
052200     MOVE "N" TO ERROR-FOUND-SW.
052300     MOVE WS-GRP-PAYMENT-METHOD-ID TO WS-PYMTHPRC-METHOD-ID.
052400     MOVE WS-GRP-PATIENT-ID TO WS-PYMTHPRC-PATIENT-ID.
052500
052600     CALL "PYMTHPRC" USING WS-PYMTHPRC-METHOD-ID,
052700                            WS-PYMTHPRC-PATIENT-ID,
052800                            WS-PYMTHD-ACTIVE,
052900                            WS-PYMTHD-TYPE,
053000                            WS-PYMTHD-SQLCODE.
053100
053200     IF WS-PYMTHD-ACTIVE NOT = "Y"
053300         MOVE "Y" TO ERROR-FOUND-SW
053400         MOVE "PAYMENT METHOD NOT FOUND OR INACTIVE" TO
053500             WS-ERROR-MSG.
053600 300-EXIT.
053700     EXIT.
053800
053900*----------------------------------------------------------------
054000* 350-READ-PAYABLE-COPAYS
054100* PULLS THE CPYMSTR ROW FOR EVERY COPAY-ID IN THE REQUEST GROUP
054200* AND CHECKS IT IS STILL IN A PAYABLE STATUS, RIGHT HERE IN THE
054300* SAME PASS RATHER THAN AS A SEPARATE LOOKUP STEP.
054400* 081695 MM 00201 - COUNT MUST MATCH OR THE WHOLE
054500* GROUP FAILS (UNKNOWN OR NON-PAYABLE COPAY REFERENCED).
054600*----------------------------------------------------------------
054700 350-READ-PAYABLE-COPAYS.
054800     MOVE "350-READ-PAYABLE-COPAYS" TO PARA-NAME.
054900     MOVE "N" TO ERROR-FOUND-SW.
055000     MOVE ZERO TO WS-PAYABLE-FOUND-COUNT.
055100     MOVE WS-GRP-LINE-COUNT TO WS-PAYABLE-REQ-COUNT.
055200     SET WS-LINE-IDX TO 1.
055300
055400 350-LOOP.
055500     MOVE WS-LN-COPAY-ID (WS-LINE-IDX) TO COPAY-ID IN
055600         CPYMSTR-FD-REC.
055700
055800     READ CPYMSTR INTO COPAY-MASTER-REC
055900         INVALID KEY
056000             MOVE "N" TO WS-LN-FOUND-SW (WS-LINE-IDX)
056100             GO TO 350-NEXT.
056200
056300     IF (COPAY-PAYABLE OR COPAY-PARTIALLY-PAID)
056400         MOVE "Y" TO WS-LN-FOUND-SW (WS-LINE-IDX)
056500         MOVE COPAY-AMOUNT TO WS-LN-COPAY-AMOUNT (WS-LINE-IDX)
056600         MOVE COPAY-REMAINING-BAL TO
056700             WS-LN-COPAY-REM-BAL (WS-LINE-IDX)
056800         ADD +1 TO WS-PAYABLE-FOUND-COUNT
056900     ELSE
057000         MOVE "N" TO WS-LN-FOUND-SW (WS-LINE-IDX).
057100
057200 350-NEXT.
057300     SET WS-LINE-IDX UP BY 1.
057400     IF WS-LINE-IDX NOT > WS-GRP-LINE-COUNT
057500         GO TO 350-LOOP.
057600
057700     IF WS-PAYABLE-FOUND-COUNT NOT = WS-PAYABLE-REQ-COUNT
057800         MOVE "Y" TO ERROR-FOUND-SW
057900         MOVE "UNKNOWN OR NON-PAYABLE COPAY REFERENCED" TO
058000             WS-ERROR-MSG.
058100 350-EXIT.
058200     EXIT.
058300
058400*----------------------------------------------------------------
058500* 400-VALIDATE-ALLOCATIONS
058600* RUN AGAINST EVERY LINE BEFORE ANY ALLOCATION IS WRITTEN - ONE
058700* FAILING LINE ABORTS THE WHOLE PAYMENT.  CALLS ALLOCCAP IN
058800* VALIDATE MODE.
058900*----------------------------------------------------------------
059000 400-VALIDATE-ALLOCATIONS.
059100     MOVE "400-VALIDATE-ALLOCATIONS" TO PARA-NAME.
059200     MOVE "N" TO ERROR-FOUND-SW.
059300     SET WS-LINE-IDX TO 1.
059400
059500 400-LOOP.
059600     MOVE "V" TO ALLOC-CALC-TYPE-SW.
059700     MOVE WS-LN-REQUESTED-AMT (WS-LINE-IDX) TO
059800         ALLOC-REQUESTED-AMOUNT.
059900     MOVE WS-LN-COPAY-AMOUNT (WS-LINE-IDX) TO
060000         ALLOC-COPAY-AMOUNT.
060100
060200     CALL "ALLOCCAP" USING ALLOC-CALC-REC, ALLOC-RETURN-CD.
060300
060400     MOVE ALLOC-RETURN-CD TO WS-LN-RETURN-CD (WS-LINE-IDX).
060500     IF ALLOC-RC-OK
060600         GO TO 400-NEXT.
060700
060800     MOVE "Y" TO ERROR-FOUND-SW.
060900     IF ALLOC-RC-AMOUNT-NEGATIVE
061000         MOVE "AMOUNT_NEGATIVE" TO WS-ERROR-MSG
061100         GO TO 400-EXIT.
061200     IF ALLOC-RC-ALLOCATION-EXCESSIVE
061300         MOVE "ALLOCATION_EXCESSIVE" TO WS-ERROR-MSG
061400         GO TO 400-EXIT.
061500
061600 400-NEXT.
061700     SET WS-LINE-IDX UP BY 1.
061800     IF WS-LINE-IDX NOT > WS-GRP-LINE-COUNT
061900         GO TO 400-LOOP.
062000 400-EXIT.
062100     EXIT.
062200
062300*----------------------------------------------------------------
062400* 450-WRITE-PAYMENT  -  ASSIGNS THE NEXT SURROGATE PAYMENT-ID
062500* FROM CTLFILE AND WRITES THE PENDING PAYMENT TO PAYMSTR.
062600*----------------------------------------------------------------
062700 450-WRITE-PAYMENT.
062800     MOVE "450-WRITE-PAYMENT" TO PARA-NAME.
062900     MOVE ZERO TO WS-PAYMENT-AMOUNT.
063000     SET WS-LINE-IDX TO 1.
063100
063200 450-SUM-LOOP.
063300     ADD WS-LN-REQUESTED-AMT (WS-LINE-IDX) TO WS-PAYMENT-AMOUNT.
063400     SET WS-LINE-IDX UP BY 1.
063500     IF WS-LINE-IDX NOT > WS-GRP-LINE-COUNT
063600         GO TO 450-SUM-LOOP.
063700
063800     ADD +1 TO CTL-NEXT-PAYMENT-ID.
063900     MOVE CTL-NEXT-PAYMENT-ID TO WS-NEW-PAYMENT-ID.
064000
064100     MOVE WS-NEW-PAYMENT-ID TO PAYMENT-ID IN PAYMENT-MASTER-REC.
064200     MOVE WS-GRP-REQUEST-KEY TO REQUEST-KEY IN PAYMENT-MASTER-REC.
064300     MOVE SPACES TO PROCESSOR-CHARGE-ID IN PAYMENT-MASTER-REC.
064400     MOVE WS-GRP-PATIENT-ID TO PAYMENT-PATIENT-ID.
064500     MOVE WS-GRP-PAYMENT-METHOD-ID TO PAYMENT-METHOD-ID.
064600     MOVE WS-PAYMENT-AMOUNT TO PAYMENT-AMOUNT.
064700     MOVE WS-GRP-CURRENCY TO PAYMENT-CURRENCY.
064800     MOVE "PENDING" TO PAYMENT-STATUS.
064900     MOVE SPACES TO FAILURE-CODE.
065000     MOVE WS-DATE TO PAYMENT-SUBMIT-DT.
065100     MOVE ZERO TO PAYMENT-SUBMIT-TM.
065200
065300     WRITE PAYMSTR-FD-REC FROM PAYMENT-MASTER-REC
065400         INVALID KEY
065500             MOVE "** DUPLICATE PAYMENT KEY ON WRITE" TO
065600                 ABEND-REASON
065700             GO TO 1000-ABEND-RTN.
065800 450-EXIT.
065900     EXIT.
066000
066100*----------------------------------------------------------------
066200* 500-APPLY-ALLOCATIONS  -  CALLS ALLOCCAP IN CAP MODE PER LINE.
066300* THE COPAY REMAINING BALANCE IS NOT DECREMENTED HERE - THAT
066400* HAPPENS ONLY ON CONFIRMATION (SEE PYCNFRM).
066500*----------------------------------------------------------------
066600 500-APPLY-ALLOCATIONS.
066700     MOVE "500-APPLY-ALLOCATIONS" TO PARA-NAME.
066800     MOVE ZERO TO WS-TOTAL-EXCESS.
066900     SET WS-LINE-IDX TO 1.
067000
067100 500-LOOP.
067200     MOVE "C" TO ALLOC-CALC-TYPE-SW.
067300     MOVE WS-LN-REQUESTED-AMT (WS-LINE-IDX) TO
067400         ALLOC-REQUESTED-AMOUNT.
067500     MOVE WS-LN-COPAY-REM-BAL (WS-LINE-IDX) TO
067600         ALLOC-COPAY-REMAINING-BAL.
067700
067800     CALL "ALLOCCAP" USING ALLOC-CALC-REC, ALLOC-RETURN-CD.
067900
068000     MOVE ALLOC-ACTUAL-ALLOCATION TO
068100         WS-LN-ACTUAL-ALLOC (WS-LINE-IDX).
068200     MOVE ALLOC-EXCESS-AMOUNT TO WS-LN-EXCESS (WS-LINE-IDX).
068300     ADD ALLOC-EXCESS-AMOUNT TO WS-TOTAL-EXCESS.
068400
068500     ADD +1 TO CTL-NEXT-ALLOCATION-ID.
068600     MOVE CTL-NEXT-ALLOCATION-ID TO WS-NEW-ALLOCATION-ID.
068700
068800     MOVE WS-NEW-ALLOCATION-ID TO ALLOCATION-ID.
068900     MOVE WS-NEW-PAYMENT-ID TO ALLOC-PAYMENT-ID.
069000     MOVE WS-LN-COPAY-ID (WS-LINE-IDX) TO ALLOC-COPAY-ID.
069100     MOVE WS-LN-REQUESTED-AMT (WS-LINE-IDX) TO REQUESTED-AMOUNT.
069200     MOVE ALLOC-ACTUAL-ALLOCATION TO ALLOCATION-AMOUNT.
069300     MOVE ALLOC-EXCESS-AMOUNT TO EXCESS-AMOUNT.
069400     MOVE WS-LINE-IDX TO ALLOC-SEQUENCE-NBR.
069500
069600     WRITE ALLOC-OUT-REC FROM PAYMENT-ALLOCATION-REC.
069700
069800     SET WS-LINE-IDX UP BY 1.
069900     IF WS-LINE-IDX NOT > WS-GRP-LINE-COUNT
070000         GO TO 500-LOOP.
070100 500-EXIT.
070200     EXIT.
070300
070400*----------------------------------------------------------------
070500* 600-ADD-CREDIT-TO-PATIENT  -  SEE CHANGE LOG 051603 JS 00477
070600* CALLER (THIS PARAGRAPH) DOES THE VSAM READ/WRITE/REWRITE OF
070700* PATCRED AND THE WRITE OF CREDTRN; CREDPROC ONLY DOES THE
070800* BALANCE ARITHMETIC (SAME DIVISION OF LABOR AS CLCLBCST).
070900*----------------------------------------------------------------
071000 600-ADD-CREDIT-TO-PATIENT.
071100     MOVE "600-ADD-CREDIT-TO-PATIENT" TO PARA-NAME.
071200     MOVE WS-GRP-PATIENT-ID TO PATCRED-PATIENT-ID IN
071300         PATCRED-FD-REC.
071400
071500     READ PATCRED INTO PATIENT-CREDIT-REC
071600         INVALID KEY
071700             PERFORM 620-CREATE-CREDIT-ROW THRU 620-EXIT.
071800
071900     MOVE "A" TO CREDIT-CALC-TYPE-SW.
072000     MOVE CREDIT-AMOUNT TO CREDIT-CURRENT-BALANCE.
072100     MOVE WS-TOTAL-EXCESS TO CREDIT-DELTA-AMOUNT.
072200
072300     CALL "CREDPROC" USING CREDIT-CALC-REC, CREDIT-RETURN-CD.
072400
072500     MOVE CREDIT-NEW-BALANCE TO CREDIT-AMOUNT.
072600     MOVE WS-DATE TO CREDIT-LAST-UPDATE-DT.
072700     MOVE CREDIT-NEG-BAL-IND TO CREDIT-NEGATIVE-IND.
072800
072900     REWRITE PATCRED-FD-REC FROM PATIENT-CREDIT-REC
073000         INVALID KEY
073100             MOVE "** PATCRED REWRITE FAILED" TO ABEND-REASON
073200             GO TO 1000-ABEND-RTN.
073300
073400     ADD +1 TO CTL-NEXT-TRANSACTION-ID.
073500     MOVE CTL-NEXT-TRANSACTION-ID TO WS-NEW-TRANSACTION-ID.
073600
073700     MOVE WS-NEW-TRANSACTION-ID TO TRANSACTION-ID IN
073800         CREDIT-TRANSACTION-REC.
073900     MOVE WS-GRP-PATIENT-ID TO CRTRN-PATIENT-ID.
074000     MOVE WS-NEW-PAYMENT-ID TO CRTRN-PAYMENT-ID IN
074100         CREDIT-TRANSACTION-REC.
074200     MOVE WS-TOTAL-EXCESS TO TRANSACTION-AMOUNT.
074300     MOVE "OVERPAYMENT_CREDIT" TO TRANSACTION-TYPE.
074400     STRING "OVERPAYMENT CREDIT FROM PAYMENT "
074500            WS-NEW-PAYMENT-ID
074600            DELIMITED BY SIZE INTO DESCRIPTION.
074700     MOVE WS-DATE TO CRTRN-CREATE-DT.
074800     MOVE ZERO TO CRTRN-CREATE-TM.
074900
075000     WRITE CREDTRN-FD-REC FROM CREDIT-TRANSACTION-REC
075100         INVALID KEY
075200             MOVE "** CREDTRN WRITE FAILED" TO ABEND-REASON
075300             GO TO 1000-ABEND-RTN.
075400 600-EXIT.
075500     EXIT.
075600
075700 620-CREATE-CREDIT-ROW.
075800     MOVE WS-GRP-PATIENT-ID TO PATCRED-PATIENT-ID IN
075900         PATIENT-CREDIT-REC.
076000     MOVE ZERO TO CREDIT-AMOUNT.
076100     MOVE WS-DATE TO CREDIT-LAST-UPDATE-DT.
076200     MOVE "N" TO CREDIT-NEGATIVE-IND.
076300     WRITE PATCRED-FD-REC FROM PATIENT-CREDIT-REC
076400         INVALID KEY
076500             MOVE "** PATCRED WRITE FAILED" TO ABEND-REASON
076600             GO TO 1000-ABEND-RTN.
076700 620-EXIT.
076800     EXIT.
076900
077000*----------------------------------------------------------------
077100* 650-SUBMIT-TO-PROCESSOR
077200* THE EXTERNAL PROCESSOR ITSELF IS OUT OF SCOPE (SIMULATED BY
077300* THE JOB SCHEDULER IN A LATER STEP); THIS PARAGRAPH ONLY
077400* STAMPS THE CHARGE-ID PLACEHOLDER THE PROCESSOR WOULD RETURN.
077500*----------------------------------------------------------------
077600 650-SUBMIT-TO-PROCESSOR.
077700     MOVE "650-SUBMIT-TO-PROCESSOR" TO PARA-NAME.
077800     STRING "CHG" WS-NEW-PAYMENT-ID DELIMITED BY SIZE INTO
077900         PROCESSOR-CHARGE-ID.
078000
078100     REWRITE PAYMSTR-FD-REC FROM PAYMENT-MASTER-REC
078200         INVALID KEY
078300             MOVE "** PAYMSTR REWRITE FAILED" TO ABEND-REASON
078400             GO TO 1000-ABEND-RTN.
078500 650-EXIT.
078600     EXIT.
078700
078800 700-WRITE-GOOD.
078900     MOVE "700-WRITE-GOOD" TO PARA-NAME.
079000     MOVE SPACES TO PYGOOD-OUT-REC.
079100     IF DUPLICATE-REQUEST
079200         STRING "DUP " WS-GRP-REQUEST-KEY
079300             DELIMITED BY SIZE INTO PYGOOD-OUT-REC
079400     ELSE
079500         STRING "OK  " WS-NEW-PAYMENT-ID
079600             DELIMITED BY SIZE INTO PYGOOD-OUT-REC.
079700     WRITE PYGOOD-OUT-REC.
079800 700-EXIT.
079900     EXIT.
080000
080100 710-WRITE-ERROR.
080200     MOVE "710-WRITE-ERROR" TO PARA-NAME.
080300     MOVE WS-ERROR-MSG TO PYERR-MSG.
080400     MOVE WS-GRP-REQUEST-KEY TO PYERR-REQUEST-KEY.
080500     WRITE PYERR-OUT-REC.
080600     ADD +1 TO GROUPS-IN-ERROR.
080700 710-EXIT.
080800     EXIT.
080900
081000 800-OPEN-FILES.
081100     MOVE "800-OPEN-FILES" TO PARA-NAME.
081200     OPEN INPUT PYREQFIL.
081300     OPEN OUTPUT PYGOODFIL, SYSOUT, PYERRFIL, ALLOCFIL.
081400     OPEN I-O PATMSTR, CPYMSTR, PAYMSTR, PATCRED, CREDTRN,
081500              CTLFILE.
081600 800-EXIT.
081700     EXIT.
081800
081900 850-CLOSE-FILES.
082000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
082100     CLOSE PYREQFIL,
082200           PYGOODFIL, SYSOUT, PYERRFIL, ALLOCFIL,
082300           PATMSTR, CPYMSTR, PAYMSTR, PATCRED, CREDTRN,
082400           CTLFILE.
082500 850-EXIT.
082600     EXIT.
082700
082800 900-READ-PYREQ.
082900     READ PYREQFIL INTO PAYMENT-REQUEST-REC
083000         AT END MOVE "N" TO MORE-DATA-SW
083100         GO TO 900-EXIT
083200     END-READ.
083300 900-EXIT.
083400     EXIT.
083500
083600 999-CLEANUP.
083700     MOVE "999-CLEANUP" TO PARA-NAME.
083800     IF NOT PYREQ-TRAILER-REC
083900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
084000         GO TO 1000-ABEND-RTN.
084100
084200     MOVE PYREQ-TRLR-GROUP-COUNT TO WS-LINE-COUNT-CHECK.
084300     IF GROUPS-READ NOT = WS-LINE-COUNT-CHECK
084400         MOVE "** GROUPS READ OUT OF BALANCE WITH TRAILER" TO
084500             ABEND-REASON
084600         MOVE GROUPS-READ TO ACTUAL-VAL
084700         MOVE WS-LINE-COUNT-CHECK TO EXPECTED-VAL
084800         WRITE SYSOUT-REC FROM ABEND-REC
084900         GO TO 1000-ABEND-RTN.
085000
085100     REWRITE CTLFILE-FD-REC FROM KEY-CONTROL-REC
085200         INVALID KEY
085300             MOVE "** CTLFILE REWRITE FAILED" TO ABEND-REASON
085400             GO TO 1000-ABEND-RTN.
085500
085600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
085700
085800     DISPLAY "** GROUPS READ **".
085900     DISPLAY GROUPS-READ.
086000     DISPLAY "** GROUPS WRITTEN **".
086100     DISPLAY GROUPS-WRITTEN.
086200     DISPLAY "** GROUPS IN ERROR **".
086300     DISPLAY GROUPS-IN-ERROR.
086400     DISPLAY "******** NORMAL END OF JOB PYALLOC ********".
086500 999-EXIT.
086600     EXIT.
086700
086800 1000-ABEND-RTN.
086900     MOVE "PYALLOC" TO ABEND-PGM-ID.
087000     WRITE SYSOUT-REC FROM ABEND-REC.
087100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
087200     DISPLAY "*** ABNORMAL END OF JOB - PYALLOC ***" UPON
087300         CONSOLE.
087400     DIVIDE ZERO-VAL INTO ONE-VAL.
