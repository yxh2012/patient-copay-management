000100******************************************************************
000200* COPYBOOK    WBHKEVT                                            *
000300* PROCESSOR WEBHOOK EVENT RECORD - QSAM SEQUENTIAL FILE WBHKFIL. *
000400* ONE RECORD PER EVENT DELIVERED BY THE CARD PROCESSOR'S DAILY   *
000500* CALLBACK EXTRACT.  DETAIL RECORDS FIRST, ONE TRAILER LAST.     *
000600* 080996 JS ORIGINAL.                                            *
000700******************************************************************
000800 01  WBHK-IN-REC.
000900     05  WBHK-REC-TYPE-SW               PIC X(01).
001000         88  WBHK-DETAIL-REC            VALUE "D".
001100         88  WBHK-TRAILER-REC           VALUE "9".
001200     05  WBHK-CHARGE-ID                 PIC X(30).
001300     05  WBHK-EVENT-TYPE                PIC X(20).
001400         88  WBHK-CHARGE-SUCCEEDED      VALUE "CHARGE-SUCCEEDED".
001500         88  WBHK-CHARGE-FAILED         VALUE "CHARGE-FAILED".
001600     05  WBHK-FAILURE-CODE              PIC X(50).
001700     05  WBHK-TRLR-EVENT-COUNT          PIC 9(05) COMP.
001800     05  FILLER                         PIC X(19).
