000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PYCNFRM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/22/96.
000700 DATE-COMPILED. 08/22/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.                                                      *
001100* NIGHTLY JOB THAT POSTS THE CARD PROCESSOR'S WEBHOOK CALLBACK   *
001200* EXTRACT (WBHKFIL) AGAINST PAYMSTR.  ONE CHARGE-SUCCEEDED OR    *
001300* CHARGE-FAILED EVENT PER PAYMENT.  ON SUCCESS, RECOMPUTES THE   *
001400* COPAY STATUSES FOR EVERY ALLOCATION ON THE PAYMENT.  ON        *
001500* FAILURE, REVERSES ANY OVERPAYMENT CREDIT THAT WAS POSTED WHEN  *
001600* THE PAYMENT WAS SUBMITTED.  DUPLICATE DELIVERIES OF THE SAME   *
001700* EVENT ARE IGNORED ONCE THE PAYMENT IS OUT OF PENDING STATUS.   *
001800*                                                                *
001900* FILES USED...                                                 *
002000*   WBHKFIL  - PROCESSOR WEBHOOK EVENT EXTRACT (QSAM, INPUT)     *
002100*   CNFGOOD  - EVENTS POSTED SUCCESSFULLY (QSAM, OUTPUT)         *
002200*   CNFERR   - EVENTS REJECTED (QSAM, OUTPUT)                    *
002300*   PAYMSTR  - PAYMENT MASTER (VSAM KSDS, ALT KEY PAY-CHGKEY)    *
002400*   ALLOCFIL - PAYMENT ALLOCATION EXTRACT (QSAM, INPUT, REWOUND  *
002500*              AND RESCANNED PER PAYMENT - SEE 400-RECOMPUTE-    *
002600*              COPAY-STATUSES)                                   *
002700*   CPYMSTR  - COPAY MASTER (VSAM KSDS)                          *
002800*   CREDTRN  - CREDIT TRANSACTION LEDGER (VSAM KSDS, ALT KEY     *
002900*              CRTRN-PAYKEY - READ ONLY HERE)                    *
003000*   PATCRED  - PATIENT CREDIT BALANCE MASTER (VSAM KSDS)         *
003100******************************************************************
003200* CHANGE LOG                                                    *
003300*                                                                *
003400* 082296 JS  01052  ORIGINAL PROGRAM - POSTS PROCESSOR WEBHOOK   *   01052
003500*                    CALLBACKS AGAINST PAYMSTR.  RUNS NIGHTLY,   *
003600*                    AFTER PYALLOC, AHEAD OF THE MORNING BATCH.  *
003700* 030897 JS  01266  ADDED 600-REVERSE-CREDIT FOR THE CHARGE-     *   01266
003800*                    FAILED PATH - CALLS CREDPROC REVERSE MODE.  *
003900* 091798 MM  01489  ADDED 400-RECOMPUTE-COPAY-STATUSES - WAS     *   01489
004000*                    LEAVING COPAY-STATUS AT PAYABLE AFTER A     *
004100*                    SUCCESSFUL CHARGE, BILLING OFFICE CAUGHT IT *
004200*                    ON THE MONTH-END RECONCILIATION.            *
004300* 112999 AK  01690  Y2K REMEDIATION - WBHK/PAYMSTR DATE FIELDS   *   01690
004400*                    ALREADY CCYYMMDD, NO CHANGE REQUIRED.       *
004500* 061403 MM  01961  ADDED PENDING-STATUS CHECK - BILLING OFFICE  *   01961
004600*                    REPORTED A RE-DELIVERED WEBHOOK COULD       *
004700*                    DOUBLE-POST THE SAME CHARGE.                *
004800* 042707 JS  02118  400- NOW CLOSES/REOPENS ALLOCFIL TO RESCAN   *   02118
004900*                    IT FOR EACH CONFIRMED PAYMENT - ALLOCFIL    *
005000*                    HAS NO ALTERNATE INDEX ON PAYMENT-ID.       *
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT WBHKFIL ASSIGN TO UT-S-WBHKFIL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS OFCODE.
006400     SELECT CNFGOOD ASSIGN TO UT-S-CNFGOOD
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS OFCODE.
006700     SELECT CNFERR  ASSIGN TO UT-S-CNFERR
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000     SELECT SYSOUT
007100         ASSIGN TO UT-S-SYSOUT
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS OFCODE.
007400     SELECT ALLOCFIL ASSIGN TO UT-S-ALLOCFIL
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS ALLOCFIL-STATUS.
007700     SELECT PAYMSTR ASSIGN TO PAYMSTR
007800         ORGANIZATION IS INDEXED
007900         ACCESS MODE IS DYNAMIC
008000         RECORD KEY IS PAYMENT-KEY
008100         ALTERNATE RECORD KEY IS PAY-CHGKEY
008200         FILE STATUS IS PAYMSTR-STATUS.
008300     SELECT CPYMSTR ASSIGN TO CPYMSTR
008400         ORGANIZATION IS INDEXED
008500         ACCESS MODE IS RANDOM
008600         RECORD KEY IS COPAY-KEY
008700         FILE STATUS IS CPYMSTR-STATUS.
008800     SELECT CREDTRN ASSIGN TO CREDTRN
008900         ORGANIZATION IS INDEXED
009000         ACCESS MODE IS DYNAMIC
009100         RECORD KEY IS CREDTRN-KEY
009200         ALTERNATE RECORD KEY IS CRTRN-PAYKEY
009300             WITH DUPLICATES
009400         FILE STATUS IS CREDTRN-STATUS.
009500     SELECT PATCRED ASSIGN TO PATCRED
009600         ORGANIZATION IS INDEXED
009700         ACCESS MODE IS RANDOM
009800         RECORD KEY IS PATCRED-KEY
009900         FILE STATUS IS PATCRED-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  WBHKFIL
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 124 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS WBHKFIL-IN-REC.
010900 01  WBHKFIL-IN-REC                 PIC X(124).
011000
011100 FD  CNFGOOD
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS CNFGOOD-REC.
011700 01  CNFGOOD-REC                    PIC X(80).
011800
011900 FD  CNFERR
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 110 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS CNFERR-REC.
012500 01  CNFERR-REC.
012600     05  CNFERR-MSG                 PIC X(60).
012700     05  CNFERR-CHARGE-ID           PIC X(30).
012800     05  FILLER                     PIC X(20).
012900
013000 FD  SYSOUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 130 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS SYSOUT-REC.
013600 01  SYSOUT-REC                     PIC X(130).
013700
013800 FD  ALLOCFIL
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 70 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS ALLOCFIL-IN-REC.
014400 01  ALLOCFIL-IN-REC                PIC X(70).
014500
014600 FD  PAYMSTR
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 190 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS PAYMSTR-FD-REC.
015200 01  PAYMSTR-FD-REC.
015300     05  PAYMENT-KEY.
015400         10  PAYMENT-ID             PIC 9(09).
015500     05  PAY-CHGKEY.
015600         10  PROCESSOR-CHARGE-ID    PIC X(30).
015700     05  FILLER                     PIC X(151).
015800
015900 FD  CPYMSTR
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 92 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS CPYMSTR-FD-REC.
016500 01  CPYMSTR-FD-REC.
016600     05  COPAY-KEY.
016700         10  COPAY-ID               PIC 9(09).
016800     05  FILLER                     PIC X(83).
016900
017000 FD  CREDTRN
017100     RECORDING MODE IS F
017200     LABEL RECORDS ARE STANDARD
017300     RECORD CONTAINS 330 CHARACTERS
017400     BLOCK CONTAINS 0 RECORDS
017500     DATA RECORD IS CREDTRN-FD-REC.
017600 01  CREDTRN-FD-REC.
017700     05  CREDTRN-KEY.
017800         10  TRANSACTION-ID         PIC 9(09).
017900     05  CRTRN-PAYKEY.
018000         10  CRTRN-PAYMENT-ID       PIC 9(09).
018100     05  FILLER                     PIC X(312).
018200
018300 FD  PATCRED
018400     RECORDING MODE IS F
018500     LABEL RECORDS ARE STANDARD
018600     RECORD CONTAINS 56 CHARACTERS
018700     BLOCK CONTAINS 0 RECORDS
018800     DATA RECORD IS PATCRED-FD-REC.
018900 01  PATCRED-FD-REC.
019000     05  PATCRED-KEY.
019100         10  PATCRED-PATIENT-ID     PIC 9(09).
019200     05  FILLER                     PIC X(47).
019300
019400 WORKING-STORAGE SECTION.
019500 01  FILE-STATUS-CODES.
019600     05  OFCODE                     PIC X(02).
019700     05  ALLOCFIL-STATUS            PIC X(02).
019800         88  ALLOCFIL-AT-EOF        VALUE "10".
019900     05  PAYMSTR-STATUS             PIC X(02).
020000         88  PAYMSTR-FOUND          VALUE "00".
020100     05  CPYMSTR-STATUS             PIC X(02).
020200         88  CPYMSTR-FOUND          VALUE "00".
020300     05  CREDTRN-STATUS             PIC X(02).
020400         88  CREDTRN-FOUND          VALUE "00".
020500     05  PATCRED-STATUS             PIC X(02).
020600         88  PATCRED-FOUND          VALUE "00".
020700
020800** QSAM FILE
020900     COPY WBHKEVT.
021000
021100** VSAM FILES
021200     COPY PAYMSTR.
021300     COPY ALLOCREC.
021400     COPY CPYMSTR.
021500     COPY CREDTRN.
021600     COPY PATCRED.
021700     COPY ABENDREC.
021800
021900** CALL LINKAGE AREA - SEE ALSO PYALLOC AND CREDPROC ITSELF
022000     COPY CREDWORK.
022100
022200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022300     05  EVENTS-READ                PIC 9(07) COMP.
022400     05  EVENTS-POSTED              PIC 9(07) COMP.
022500     05  EVENTS-IN-ERROR            PIC 9(07) COMP.
022600     05  WS-ALLOC-APPLIED-TOTAL     PIC S9(08)V99 COMP-3.
022700* ALTERNATE DISPLAY VIEW FOR THE END-OF-JOB TOTAL DISPLAY IN
022800* 900-CLEANUP (SAME IDIOM AS ALLOCCAP'S CEILING FIELD).
022900     05  WS-ALLOC-APPLIED-TOTAL-X REDEFINES
023000             WS-ALLOC-APPLIED-TOTAL PIC S9(10).
023100     05  WS-DISPOSITION-GROUP.
023200         10  WS-PAID-COUNT          PIC 9(05) COMP.
023300         10  WS-PARTIAL-COUNT       PIC 9(05) COMP.
023400         10  WS-REVERSAL-COUNT      PIC 9(05) COMP.
023500* ALTERNATE VIEW OF THE THREE END-OF-JOB DISPOSITION COUNTS SO
023600* 900-CLEANUP CAN ZERO-CHECK THEM IN ONE SWEEP.
023700     05  WS-DISPOSITION-TABLE REDEFINES WS-DISPOSITION-GROUP.
023800         10  WS-DISPOSITION-ENTRY   PIC 9(05) COMP
023900                                    OCCURS 3 TIMES.
024000
024100 77  WS-DATE                    PIC 9(08).
024200* WS-DATE-R IS A PLAIN WORK GROUP LOADED BY AN EXPLICIT MOVE IN
024300* 000-HOUSEKEEPING - A 77 CANNOT CARRY SUBORDINATE ITEMS, SO IT
024400* CAN NO LONGER REDEFINE WS-DATE DIRECTLY.
024500 01  WS-DATE-R.
024600     05  WS-DATE-CCYY           PIC 9(04).
024700     05  WS-DATE-MM             PIC 9(02).
024800     05  WS-DATE-DD             PIC 9(02).
024900 01  MISC-WS-FLDS.
025000     05  WS-NEW-REMAINING-BAL       PIC S9(08)V99 COMP-3.
025100     05  WS-ORIGINAL-STATUS-GROUP.
025200         10  WS-ORIGINAL-AMOUNT     PIC S9(08)V99 COMP-3.
025300* ALTERNATE VIEW USED WHEN COMPARING THE ORIGINAL AMOUNT VIA A
025400* BULK ZERO/CLEAR AT THE TOP OF 420-APPLY-ONE-ALLOCATION.
025500     05  WS-ORIGINAL-STATUS-GROUP-R
025600             REDEFINES WS-ORIGINAL-STATUS-GROUP.
025700         10  WS-ORIGINAL-AMOUNT-X   PIC X(05).
025800
025900 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
026000     88  NO-MORE-DATA               VALUE "N".
026100 77  SKIP-EVENT-SW                  PIC X(01) VALUE "N".
026200     88  SKIP-THIS-EVENT            VALUE "Y".
026300 77  MORE-ALLOCS-SW                 PIC X(01) VALUE "Y".
026400     88  NO-MORE-ALLOCS             VALUE "N".
026500 77  ALLOC-MATCH-SW                 PIC X(01) VALUE "N".
026600     88  ALLOC-MATCH-FOUND          VALUE "Y".
026700
026800 LINKAGE SECTION.
026900
027000 PROCEDURE DIVISION.
027100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027200     PERFORM 100-MAINLINE THRU 100-EXIT
027300             UNTIL NO-MORE-DATA OR
027400             WBHK-TRAILER-REC.
027500     PERFORM 900-CLEANUP THRU 900-EXIT.
027600     MOVE +0 TO RETURN-CODE.
027700     GOBACK.
027800
027900 000-HOUSEKEEPING.
028000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028100     DISPLAY "******** BEGIN JOB PYCNFRM ********".
028200     ACCEPT WS-DATE FROM DATE YYYYMMDD.
028300     MOVE WS-DATE TO WS-DATE-R.
028400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
028500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028600     PERFORM 950-READ-WBHKFIL THRU 950-EXIT.
028700     IF WBHK-TRAILER-REC
028800         MOVE "** WBHKFIL IS EMPTY - NO EVENTS TO POST" TO
028900             ABEND-REASON
029000         GO TO 1000-ABEND-RTN.
029100 000-EXIT.
029200     EXIT.
029300
029400*----------------------------------------------------------------
029500* 100-MAINLINE  -  ONE WEBHOOK EVENT PER PASS THROUGH HERE.
029600*----------------------------------------------------------------
029700 100-MAINLINE.
029800     MOVE "100-MAINLINE" TO PARA-NAME.
029900     ADD +1 TO EVENTS-READ.
030000     MOVE "N" TO SKIP-EVENT-SW.
030100
030200     PERFORM 200-FIND-PAYMENT THRU 200-EXIT.
030300     IF NOT SKIP-THIS-EVENT
030400         PERFORM 250-CHECK-PENDING THRU 250-EXIT.
030500
030600     IF NOT SKIP-THIS-EVENT
030700         IF WBHK-CHARGE-SUCCEEDED
030800             PERFORM 300-POST-SUCCEEDED THRU 300-EXIT
030900         ELSE IF WBHK-CHARGE-FAILED
031000             PERFORM 500-POST-FAILED THRU 500-EXIT
031100         ELSE
031200             MOVE "Y" TO SKIP-EVENT-SW
031300             MOVE "UNKNOWN EVENT TYPE" TO CNFERR-MSG.
031400
031500     IF SKIP-THIS-EVENT
031600         PERFORM 710-WRITE-ERROR THRU 710-EXIT
031700     ELSE
031800         PERFORM 700-WRITE-GOOD THRU 700-EXIT.
031900
032000     PERFORM 950-READ-WBHKFIL THRU 950-EXIT.
032100 100-EXIT.
032200     EXIT.
032300
032400*----------------------------------------------------------------
032500* 200-FIND-PAYMENT  -  LOOKS UP PAYMSTR BY THE PROCESSOR'S OWN
032600* CHARGE ID (ALT KEY PAY-CHGKEY), NOT BY OUR PAYMENT-ID.
032700*----------------------------------------------------------------
032800 200-FIND-PAYMENT.
032900     MOVE "200-FIND-PAYMENT" TO PARA-NAME.
033000     MOVE WBHK-CHARGE-ID TO PROCESSOR-CHARGE-ID IN PAYMSTR-FD-REC.
033100
033200     READ PAYMSTR KEY IS PAY-CHGKEY INTO PAYMENT-MASTER-REC
033300         INVALID KEY
033400             MOVE "Y" TO SKIP-EVENT-SW
033500             MOVE "PROCESSOR-CHARGE-ID NOT ON FILE" TO
033600                 CNFERR-MSG.
033700 200-EXIT.
033800     EXIT.
033900
034000*----------------------------------------------------------------
034100* 250-CHECK-PENDING  -  061403 MM 01961.  A RE-DELIVERED WEBHOOK
034200* FOR A PAYMENT ALREADY SETTLED IS A NO-OP, NOT AN ERROR - THE
034300* PROCESSOR RETRIES CALLBACKS UNTIL IT SEES A 200 BACK FROM US.
034400*----------------------------------------------------------------
034500 250-CHECK-PENDING.
034600     MOVE "250-CHECK-PENDING" TO PARA-NAME.
034700     IF NOT PAYMENT-PENDING
034800         MOVE "Y" TO SKIP-EVENT-SW
034900         MOVE "PAYMENT NOT PENDING - DUPLICATE WEBHOOK IGNORED"
035000             TO CNFERR-MSG.
035100 250-EXIT.
035200     EXIT.
035300
035400*----------------------------------------------------------------
035500* 300-POST-SUCCEEDED  -  STAMPS THE PAYMENT SUCCEEDED AND DRIVES
035600* THE COPAY-STATUS RECOMPUTE FOR EVERY ALLOCATION ON IT.
035700*----------------------------------------------------------------
035800 300-POST-SUCCEEDED.
035900     MOVE "300-POST-SUCCEEDED" TO PARA-NAME.
036000     MOVE "SUCCEEDED" TO PAYMENT-STATUS.
036100
036200     PERFORM 400-RECOMPUTE-COPAY-STATUSES THRU 400-EXIT.
036300
036400     REWRITE PAYMSTR-FD-REC FROM PAYMENT-MASTER-REC
036500         INVALID KEY
036600             MOVE "** PAYMSTR REWRITE FAILED" TO ABEND-REASON
036700             GO TO 1000-ABEND-RTN.
036800 300-EXIT.
036900     EXIT.
037000
037100*----------------------------------------------------------------
037200* 400-RECOMPUTE-COPAY-STATUSES  -  042707 JS 02118.  ALLOCFIL IS
037300* THE SAME APPEND-ONLY QSAM EXTRACT PYALLOC WRITES (DDS0001.
037400* ALLOCFIL) - NO ALTERNATE INDEX EXISTS ON THE PAYMENT-ID PORTION
037500* OF IT, SO THE EXTRACT IS REWOUND AND RESCANNED FROM THE TOP FOR
037600* EACH CONFIRMED PAYMENT.  ALL THE ALLOCATION LINES FOR ONE
037700* PAYMENT ARE WRITTEN TOGETHER AT SUBMISSION TIME, SO THE SCAN
037800* STOPS AS SOON AS IT RUNS PAST THE MATCHING BLOCK.
037900*----------------------------------------------------------------
038000 400-RECOMPUTE-COPAY-STATUSES.
038100     MOVE "400-RECOMPUTE-COPAY-STATUSES" TO PARA-NAME.
038200     MOVE ZERO TO WS-ALLOC-APPLIED-TOTAL.
038300     MOVE "N" TO ALLOC-MATCH-SW.
038400     MOVE "Y" TO MORE-ALLOCS-SW.
038500
038600     CLOSE ALLOCFIL.
038700     OPEN INPUT ALLOCFIL.
038800
038900 400-LOOP.
039000     READ ALLOCFIL INTO PAYMENT-ALLOCATION-REC
039100         AT END
039200             MOVE "N" TO MORE-ALLOCS-SW
039300             GO TO 400-EXIT
039400     END-READ.
039500
039600     IF ALLOC-PAYMENT-ID = PAYMENT-ID IN PAYMENT-MASTER-REC
039700         MOVE "Y" TO ALLOC-MATCH-SW
039800         PERFORM 420-APPLY-ONE-ALLOCATION THRU 420-EXIT
039900     ELSE
040000         IF ALLOC-MATCH-FOUND
040100             GO TO 400-EXIT.
040200
040300     GO TO 400-LOOP.
040400
040500 400-EXIT.
040600     DISPLAY "** COPAY DOLLARS APPLIED THIS PAYMENT **".
040700     DISPLAY WS-ALLOC-APPLIED-TOTAL.
040800     CLOSE ALLOCFIL.
040900     OPEN INPUT ALLOCFIL.
041000     EXIT.
041100
041200 420-APPLY-ONE-ALLOCATION.
041300     MOVE ALLOC-COPAY-ID TO COPAY-ID IN CPYMSTR-FD-REC.
041400
041500     READ CPYMSTR INTO COPAY-MASTER-REC
041600         INVALID KEY
041700             MOVE "** ALLOCFIL COPAY NOT ON CPYMSTR" TO
041800                 ABEND-REASON
041900             GO TO 1000-ABEND-RTN.
042000
042100     MOVE COPAY-AMOUNT TO WS-ORIGINAL-AMOUNT.
042200     SUBTRACT ALLOCATION-AMOUNT FROM COPAY-REMAINING-BAL
042300         GIVING WS-NEW-REMAINING-BAL.
042400     MOVE WS-NEW-REMAINING-BAL TO COPAY-REMAINING-BAL.
042500
042600     IF WS-NEW-REMAINING-BAL = ZERO
042700         MOVE "PAID" TO COPAY-STATUS
042800         ADD +1 TO WS-PAID-COUNT
042900     ELSE IF WS-NEW-REMAINING-BAL < WS-ORIGINAL-AMOUNT
043000         MOVE "PARTIALLY_PAID" TO COPAY-STATUS
043100         ADD +1 TO WS-PARTIAL-COUNT.
043200
043300     MOVE WS-DATE TO COPAY-LAST-UPDATE-DT.
043400     ADD ALLOCATION-AMOUNT TO WS-ALLOC-APPLIED-TOTAL.
043500
043600     REWRITE CPYMSTR-FD-REC FROM COPAY-MASTER-REC
043700         INVALID KEY
043800             MOVE "** CPYMSTR REWRITE FAILED" TO ABEND-REASON
043900             GO TO 1000-ABEND-RTN.
044000 420-EXIT.
044100     EXIT.
044200
044300*----------------------------------------------------------------
044400* 500-POST-FAILED  -  STAMPS THE PAYMENT FAILED AND UNWINDS ANY
044500* OVERPAYMENT CREDIT THAT WAS POSTED WHEN IT WAS SUBMITTED.
044600*----------------------------------------------------------------
044700 500-POST-FAILED.
044800     MOVE "500-POST-FAILED" TO PARA-NAME.
044900     MOVE "FAILED" TO PAYMENT-STATUS.
045000     MOVE WBHK-FAILURE-CODE TO FAILURE-CODE.
045100
045200     PERFORM 600-REVERSE-CREDIT THRU 600-EXIT.
045300
045400     REWRITE PAYMSTR-FD-REC FROM PAYMENT-MASTER-REC
045500         INVALID KEY
045600             MOVE "** PAYMSTR REWRITE FAILED" TO ABEND-REASON
045700             GO TO 1000-ABEND-RTN.
045800 500-EXIT.
045900     EXIT.
046000
046100*----------------------------------------------------------------
046200* 600-REVERSE-CREDIT  -  030897 JS 01266.  ONLY OVERPAYMENT-
046300* CREDIT TRANSACTIONS FOR THIS PAYMENT ARE REVERSED.  CREDTRN IS
046400* READ VIA ITS ALTERNATE KEY (PAYMENT-ID), DUPLICATES ALLOWED, SO
046500* EVERY TRANSACTION ON THE PAYMENT IS SEEN IN SEQUENCE.
046600*----------------------------------------------------------------
046700 600-REVERSE-CREDIT.
046800     MOVE "600-REVERSE-CREDIT" TO PARA-NAME.
046900     MOVE PAYMENT-ID IN PAYMENT-MASTER-REC TO CRTRN-PAYMENT-ID
047000         IN CREDTRN-FD-REC.
047100
047200     START CREDTRN KEY IS EQUAL TO CRTRN-PAYKEY
047300         INVALID KEY
047400             GO TO 600-EXIT.
047500
047600 600-LOOP.
047700     READ CREDTRN NEXT RECORD INTO CREDIT-TRANSACTION-REC
047800         AT END
047900             GO TO 600-EXIT
048000     END-READ.
048100
048200     IF CRTRN-PAYMENT-ID IN CREDIT-TRANSACTION-REC NOT =
048300             PAYMENT-ID IN PAYMENT-MASTER-REC
048400         GO TO 600-EXIT.
048500
048600     IF OVERPAYMENT-CREDIT
048700         PERFORM 620-REVERSE-ONE-TRANSACTION THRU 620-EXIT.
048800
048900     GO TO 600-LOOP.
049000 600-EXIT.
049100     EXIT.
049200
049300 620-REVERSE-ONE-TRANSACTION.
049400     MOVE CRTRN-PATIENT-ID TO PATCRED-PATIENT-ID IN
049500         PATCRED-FD-REC.
049600
049700     READ PATCRED INTO PATIENT-CREDIT-REC
049800         INVALID KEY
049900             MOVE "** REVERSAL - PATCRED NOT ON FILE" TO
050000                 ABEND-REASON
050100             GO TO 1000-ABEND-RTN.
050200
050300     MOVE "R" TO CREDIT-CALC-TYPE-SW.
050400     MOVE CREDIT-AMOUNT TO CREDIT-CURRENT-BALANCE.
050500     MOVE TRANSACTION-AMOUNT TO CREDIT-DELTA-AMOUNT.
050600
050700     CALL "CREDPROC" USING CREDIT-CALC-REC, CREDIT-RETURN-CD.
050800
050900     MOVE CREDIT-NEW-BALANCE TO CREDIT-AMOUNT.
051000     MOVE WS-DATE TO CREDIT-LAST-UPDATE-DT.
051100     MOVE CREDIT-NEG-BAL-IND TO CREDIT-NEGATIVE-IND.
051200
051300     REWRITE PATCRED-FD-REC FROM PATIENT-CREDIT-REC
051400         INVALID KEY
051500             MOVE "** PATCRED REWRITE FAILED" TO ABEND-REASON
051600             GO TO 1000-ABEND-RTN.
051700
051800     ADD +1 TO WS-REVERSAL-COUNT.
051900 620-EXIT.
052000     EXIT.
052100
052200*----------------------------------------------------------------
052300* 700-WRITE-GOOD / 710-WRITE-ERROR  -  DISPOSITION
052400*----------------------------------------------------------------
052500 700-WRITE-GOOD.
052600     MOVE "700-WRITE-GOOD" TO PARA-NAME.
052700     MOVE SPACES TO CNFGOOD-REC.
052800     STRING "POSTED " WBHK-CHARGE-ID
052900            DELIMITED BY SIZE INTO CNFGOOD-REC.
053000     WRITE CNFGOOD-REC.
053100     ADD +1 TO EVENTS-POSTED.
053200 700-EXIT.
053300     EXIT.
053400
053500 710-WRITE-ERROR.
053600     MOVE "710-WRITE-ERROR" TO PARA-NAME.
053700     MOVE WBHK-CHARGE-ID TO CNFERR-CHARGE-ID.
053800     WRITE CNFERR-REC.
053900     ADD +1 TO EVENTS-IN-ERROR.
054000 710-EXIT.
054100     EXIT.
054200
054300*----------------------------------------------------------------
054400* 800-OPEN-FILES / 850-CLOSE-FILES
054500*----------------------------------------------------------------
054600 800-OPEN-FILES.
054700     MOVE "800-OPEN-FILES" TO PARA-NAME.
054800     OPEN INPUT  WBHKFIL
054900                 ALLOCFIL
055000                 CREDTRN
055100          I-O    PAYMSTR
055200                 CPYMSTR
055300                 PATCRED
055400          OUTPUT CNFGOOD
055500                 CNFERR
055600                 SYSOUT.
055700 800-EXIT.
055800     EXIT.
055900
056000 850-CLOSE-FILES.
056100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056200     CLOSE WBHKFIL CNFGOOD CNFERR SYSOUT ALLOCFIL
056300           PAYMSTR CPYMSTR CREDTRN PATCRED.
056400 850-EXIT.
056500     EXIT.
056600
056700*----------------------------------------------------------------
056800* 900-CLEANUP
056900*----------------------------------------------------------------
057000 900-CLEANUP.
057100     MOVE "900-CLEANUP" TO PARA-NAME.
057200     IF EVENTS-READ NOT = WBHK-TRLR-EVENT-COUNT
057300         MOVE "** EVENTS READ OUT OF BALANCE WITH TRAILER" TO
057400             ABEND-REASON
057500         MOVE EVENTS-READ TO ACTUAL-VAL
057600         MOVE WBHK-TRLR-EVENT-COUNT TO EXPECTED-VAL
057700         GO TO 1000-ABEND-RTN.
057800
057900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058000
058100     DISPLAY "** EVENTS READ **".
058200     DISPLAY EVENTS-READ.
058300     DISPLAY "** EVENTS POSTED **".
058400     DISPLAY EVENTS-POSTED.
058500     DISPLAY "** EVENTS IN ERROR **".
058600     DISPLAY EVENTS-IN-ERROR.
058700     DISPLAY "** COPAYS PAID **".
058800     DISPLAY WS-PAID-COUNT.
058900     DISPLAY "** COPAYS PARTIALLY PAID **".
059000     DISPLAY WS-PARTIAL-COUNT.
059100     DISPLAY "** CREDIT REVERSALS POSTED **".
059200     DISPLAY WS-REVERSAL-COUNT.
059300     DISPLAY "******** NORMAL END OF JOB PYCNFRM ********".
059400 900-EXIT.
059500     EXIT.
059600
059700*----------------------------------------------------------------
059800* 950-READ-WBHKFIL
059900*----------------------------------------------------------------
060000 950-READ-WBHKFIL.
060100     MOVE "950-READ-WBHKFIL" TO PARA-NAME.
060200     READ WBHKFIL INTO WBHK-IN-REC
060300         AT END
060400             MOVE "N" TO MORE-DATA-SW
060500             GO TO 950-EXIT
060600     END-READ.
060700 950-EXIT.
060800     EXIT.
060900
061000 1000-ABEND-RTN.
061100     MOVE "PYCNFRM" TO ABEND-PGM-ID.
061200     WRITE SYSOUT-REC FROM ABEND-REC.
061300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061400     DISPLAY "*** ABNORMAL END OF JOB - PYCNFRM ***" UPON
061500         CONSOLE.
061600     DIVIDE ZERO-VAL INTO ONE-VAL.
