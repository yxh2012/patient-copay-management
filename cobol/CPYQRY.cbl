000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CPYQRY.
000400 AUTHOR. MARY MCCOLLUM.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/15/97.
000700 DATE-COMPILED. 01/15/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* REMARKS.                                                      *
001100* COPAY QUERY SERVICE.  TWO MODES SELECTED BY THE UPSI-0 SWITCH  *
001200* IN THE JCL EXEC CARD, SO ONE LOAD MODULE SERVES BOTH CALLERS.  *
001300*                                                                *
001400*   UPSI-0 OFF  -  LIST MODE.  READS CPYQIN, ONE CONTROL CARD    *
001500*                  PER PATIENT (OPTIONAL COPAY-STATUS FILTER),   *
001600*                  BROWSES VISTMSTR BY PATIENT-ID THEN CPYMSTR   *
001700*                  BY VISIT-ID, AND WRITES THE PATIENT'S COPAYS  *
001800*                  TO CPYLIST MOST-RECENT-FIRST (DESCENDING      *
001900*                  COPAY-ID).                                    *
002000*   UPSI-0 ON   -  MARK-PAID MODE.  READS MARKFILE, A LIST OF    *
002100*                  COPAY-IDS, AND FORCE-CLOSES EACH ONE TO       *
002200*                  COPAY-STATUS PAID ON CPYMSTR.                 *
002300*                                                                *
002400* FILES USED...                                                 *
002500*   CPYQIN   - LIST-MODE QUERY CONTROL CARDS (QSAM, INPUT)       *
002600*   CPYLIST  - LIST-MODE COPAY LISTING (QSAM, OUTPUT)            *
002700*   CPYQERR  - LIST-MODE REJECTED QUERIES (QSAM, OUTPUT)         *
002800*   MARKFILE - MARK-PAID-MODE COPAY-ID LIST (QSAM, INPUT)        *
002900*   MARKGOOD - MARK-PAID-MODE SUCCESSFUL CLOSES (QSAM, OUTPUT)   *
003000*   MARKERR  - MARK-PAID-MODE REJECTED IDS (QSAM, OUTPUT)        *
003100*   VISTMSTR - VISIT MASTER (VSAM KSDS, ALT KEY VIST-PAT-KEY)    *
003200*   CPYMSTR  - COPAY MASTER (VSAM KSDS, ALT KEY CPY-VIST-KEY)    *
003300******************************************************************
003400* CHANGE LOG                                                    *
003500*                                                                *
003600* 011597 MM  01721  ORIGINAL PROGRAM - LIST MODE ONLY.  ONE LOAD *   01721
003700*                    MODULE, UPSI-0 PICKS THE MODE AT RUN TIME.  *
003800* 042297 MM  01744  ADDED THE STATUS FILTER EDIT - BILLING       *   01744
003900*                    OFFICE WAS PASSING A TYPO'D STATUS AND      *
004000*                    GETTING BACK AN EMPTY LISTING WITH NO       *
004100*                    EXPLANATION.                                *
004200* 081897 JS  01812  ADDED UPSI-0 ON MARK-PAID MODE SO THE        *   01812
004300*                    COLLECTIONS WRITE-OFF JOB COULD FORCE-CLOSE *
004400*                    A BATCH OF COPAYS WITHOUT A SEPARATE LOAD   *
004500*                    MODULE.                                     *
004600* 112999 AK  01690  Y2K REMEDIATION - NO STORED DATES COMPARED   *   01690
004700*                    IN THIS PROGRAM, COPAY-LAST-UPDATE-DT IS    *
004800*                    SET BUT NEVER TESTED HERE.  VERIFIED OK.    *
004900* 030502 MM  01855  CORRECTED THE DESCENDING SORT - WAS LEAVING  *   01855
005000*                    THE LAST TABLE ENTRY OUT OF THE BUBBLE PASS *
005100*                    ON A ONE-ENTRY-SHORT BOUNDARY.              *
005200* 091604 JS  01977  RAISED COPAY-SEARCH-TABLE CEILING FROM 200   *   01977
005300*                    TO 500 ENTRIES - LARGE FAMILY-PLAN PATIENTS *
005400*                    WERE OVERFLOWING THE TABLE.                 *
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     UPSI-0 ON STATUS IS MARK-PAID-REQUESTED
006400            OFF STATUS IS LIST-COPAYS-REQUESTED.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CPYQIN ASSIGN TO UT-S-CPYQIN
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS OFCODE.
007000     SELECT CPYLIST ASSIGN TO UT-S-CPYLIST
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OFCODE.
007300     SELECT CPYQERR ASSIGN TO UT-S-CPYQERR
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS OFCODE.
007600     SELECT MARKFILE ASSIGN TO UT-S-MARKFIL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS OFCODE.
007900     SELECT MARKGOOD ASSIGN TO UT-S-MARKGOOD
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS OFCODE.
008200     SELECT MARKERR ASSIGN TO UT-S-MARKERR
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS OFCODE.
008500     SELECT SYSOUT
008600         ASSIGN TO UT-S-SYSOUT
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS OFCODE.
008900     SELECT VISTMSTR ASSIGN TO VISTMSTR
009000         ORGANIZATION IS INDEXED
009100         ACCESS MODE IS DYNAMIC
009200         RECORD KEY IS VISIT-KEY
009300         ALTERNATE RECORD KEY IS VIST-PAT-KEY
009400             WITH DUPLICATES
009500         FILE STATUS IS VISTMSTR-STATUS.
009600     SELECT CPYMSTR ASSIGN TO CPYMSTR
009700         ORGANIZATION IS INDEXED
009800         ACCESS MODE IS DYNAMIC
009900         RECORD KEY IS COPAY-KEY
010000         ALTERNATE RECORD KEY IS CPY-VIST-KEY
010100             WITH DUPLICATES
010200         FILE STATUS IS CPYMSTR-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  CPYQIN
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 40 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS CPYQIN-REC.
011200 01  CPYQIN-REC.
011300     05  CPQ-REC-TYPE-SW             PIC X(01).
011400         88  CPQ-DETAIL-REC          VALUE "D".
011500         88  CPQ-TRAILER-REC         VALUE "9".
011600     05  CPQ-PATIENT-ID              PIC 9(09).
011700     05  CPQ-STATUS-FILTER           PIC X(15).
011800     05  CPQ-TRLR-REQUEST-COUNT      PIC 9(05) COMP.
011900     05  FILLER                      PIC X(10).
012000
012100 FD  CPYLIST
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 80 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS CPYLIST-REC.
012700 01  CPYLIST-REC.
012800     05  CPL-PATIENT-ID              PIC 9(09).
012900     05  FILLER                      PIC X(01).
013000     05  CPL-COPAY-ID                PIC 9(09).
013100     05  FILLER                      PIC X(01).
013200     05  CPL-VISIT-ID                PIC 9(09).
013300     05  FILLER                      PIC X(01).
013400     05  CPL-COPAY-AMOUNT            PIC ZZZ,ZZ9.99-.
013500     05  FILLER                      PIC X(01).
013600     05  CPL-COPAY-REM-BAL           PIC ZZZ,ZZ9.99-.
013700     05  FILLER                      PIC X(01).
013800     05  CPL-COPAY-STATUS            PIC X(15).
013900     05  FILLER                      PIC X(09).
014000
014100 FD  CPYQERR
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 80 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS CPYQERR-REC.
014700 01  CPYQERR-REC.
014800     05  CPQERR-MSG                  PIC X(60).
014900     05  CPQERR-PATIENT-ID           PIC 9(09).
015000     05  FILLER                      PIC X(11).
015100
015200 FD  MARKFILE
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 30 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS MARKFILE-REC.
015800 01  MARKFILE-REC.
015900     05  MRK-REC-TYPE-SW             PIC X(01).
016000         88  MRK-DETAIL-REC          VALUE "D".
016100         88  MRK-TRAILER-REC         VALUE "9".
016200     05  MRK-COPAY-ID                PIC 9(09).
016300     05  MRK-TRLR-ID-COUNT           PIC 9(05) COMP.
016400     05  FILLER                      PIC X(15).
016500
016600 FD  MARKGOOD
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 50 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS MARKGOOD-REC.
017200 01  MARKGOOD-REC.
017300     05  MRKGOOD-MSG                 PIC X(30).
017400     05  MRKGOOD-COPAY-ID            PIC 9(09).
017500     05  FILLER                      PIC X(11).
017600
017700 FD  MARKERR
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 50 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS MARKERR-REC.
018300 01  MARKERR-REC.
018400     05  MRKERR-MSG                  PIC X(30).
018500     05  MRKERR-COPAY-ID             PIC 9(09).
018600     05  FILLER                      PIC X(11).
018700
018800 FD  SYSOUT
018900     RECORDING MODE IS F
019000     LABEL RECORDS ARE STANDARD
019100     RECORD CONTAINS 130 CHARACTERS
019200     BLOCK CONTAINS 0 RECORDS
019300     DATA RECORD IS SYSOUT-REC.
019400 01  SYSOUT-REC                      PIC X(130).
019500
019600 FD  VISTMSTR
019700     RECORDING MODE IS F
019800     LABEL RECORDS ARE STANDARD
019900     RECORD CONTAINS 130 CHARACTERS
020000     BLOCK CONTAINS 0 RECORDS
020100     DATA RECORD IS VISTMSTR-FD-REC.
020200 01  VISTMSTR-FD-REC.
020300     05  VISIT-KEY.
020400         10  VISIT-ID                PIC 9(09).
020500     05  VIST-PAT-KEY.
020600         10  VISIT-PATIENT-ID        PIC 9(09).
020700     05  FILLER                      PIC X(112).
020800
020900 FD  CPYMSTR
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 110 CHARACTERS
021300     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS CPYMSTR-FD-REC.
021500 01  CPYMSTR-FD-REC.
021600     05  COPAY-KEY.
021700         10  COPAY-ID                PIC 9(09).
021800     05  CPY-VIST-KEY.
021900         10  COPAY-VISIT-ID          PIC 9(09).
022000     05  FILLER                      PIC X(92).
022100
022200 WORKING-STORAGE SECTION.
022300 01  FILE-STATUS-CODES.
022400     05  OFCODE                      PIC X(02).
022500     05  VISTMSTR-STATUS             PIC X(02).
022600         88  VISTMSTR-FOUND          VALUE "00".
022700     05  CPYMSTR-STATUS              PIC X(02).
022800         88  CPYMSTR-FOUND           VALUE "00".
022900
023000** VSAM RECORDS AND THE IN-STORAGE COPAY SEARCH TABLE
023100     COPY CPYMSTR.
023200     COPY VISTREC.
023300     COPY ABENDREC.
023400
023500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
023600     05  REQUESTS-READ               PIC 9(07) COMP.
023700     05  PATIENTS-QUERIED-COUNT      PIC 9(05) COMP.
023800     05  COPAYS-LISTED-COUNT         PIC 9(05) COMP.
023900     05  QUERIES-IN-ERROR            PIC 9(05) COMP.
024000     05  MARKS-READ                  PIC 9(07) COMP.
024100     05  COPAYS-MARKED-COUNT         PIC 9(05) COMP.
024200     05  MARKS-IN-ERROR              PIC 9(05) COMP.
024300* 091604 JS 01977 - ALTERNATE VIEW OF THE THREE END-OF-JOB LIST-
024400* MODE COUNTS SO 900-CLEANUP CAN ZERO-CHECK THEM IN ONE SWEEP.
024500     05  WS-RUN-TOTALS-GROUP.
024600         10  WS-PATIENTS-TOTAL       PIC 9(05) COMP.
024700         10  WS-COPAYS-TOTAL         PIC 9(05) COMP.
024800         10  WS-ERRORS-TOTAL         PIC 9(05) COMP.
024900     05  WS-RUN-TOTALS-TABLE REDEFINES WS-RUN-TOTALS-GROUP.
025000         10  WS-RUN-TOTAL-ENTRY      PIC 9(05) COMP
025100                                    OCCURS 3 TIMES.
025200     05  WS-BUBBLE-IDX               PIC 9(05) COMP.
025300     05  WS-BUBBLE-PASS-IDX          PIC 9(05) COMP.
025400     05  WS-SWAP-ENTRY.
025500         10  WS-SWAP-COPAY-ID        PIC 9(09).
025600         10  WS-SWAP-VISIT-ID        PIC 9(09).
025700         10  WS-SWAP-AMOUNT          PIC S9(08)V99 COMP-3.
025800* ALTERNATE DISPLAY VIEW OF THE SWAP AMOUNT USED WHEN TRACING A
025900* BAD BUBBLE-SORT COMPARE.
026000         10  WS-SWAP-AMOUNT-X REDEFINES
026100                 WS-SWAP-AMOUNT      PIC S9(10).
026200         10  WS-SWAP-REM-BAL         PIC S9(08)V99 COMP-3.
026300         10  WS-SWAP-STATUS          PIC X(15).
026400
026500 77  WS-DATE                     PIC 9(08).
026600* WS-DATE-R IS A PLAIN WORK GROUP LOADED BY AN EXPLICIT MOVE IN
026700* 000-HOUSEKEEPING - A 77 CANNOT CARRY SUBORDINATE ITEMS, SO IT
026800* CAN NO LONGER REDEFINE WS-DATE DIRECTLY.
026900 01  WS-DATE-R.
027000     05  WS-DATE-CCYY            PIC 9(04).
027100     05  WS-DATE-MM              PIC 9(02).
027200     05  WS-DATE-DD              PIC 9(02).
027300 01  MISC-WS-FLDS.
027400     05  WS-WORK-PATIENT-ID          PIC 9(09).
027500* 042297 MM 01744 - ALPHANUMERIC VIEW OF THE PATIENT-ID USED WHEN
027600* BUILDING THE CPYQERR MESSAGE TEXT.
027700     05  WS-WORK-PATIENT-ID-R
027800             REDEFINES WS-WORK-PATIENT-ID  PIC X(09).
027900
028000 77  MORE-DATA-SW                   PIC X(01) VALUE "Y".
028100     88  NO-MORE-DATA               VALUE "N".
028200 77  SKIP-QUERY-SW                  PIC X(01) VALUE "N".
028300     88  SKIP-THIS-QUERY            VALUE "Y".
028400 77  MORE-VISITS-SW                 PIC X(01) VALUE "Y".
028500     88  NO-MORE-VISITS             VALUE "N".
028600 77  MORE-VIST-COPAYS-SW            PIC X(01) VALUE "Y".
028700     88  NO-MORE-VIST-COPAYS        VALUE "N".
028800 77  TABLE-FULL-SW                  PIC X(01) VALUE "N".
028900     88  COPAY-TABLE-IS-FULL        VALUE "Y".
029000
029100 LINKAGE SECTION.
029200
029300 PROCEDURE DIVISION.
029400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500
029600     IF MARK-PAID-REQUESTED
029700         PERFORM 300-MARK-COPAYS-PAID THRU 300-EXIT
029800                 UNTIL NO-MORE-DATA OR
029900                 MRK-TRAILER-REC
030000     ELSE
030100         PERFORM 200-LIST-COPAYS THRU 200-EXIT
030200                 UNTIL NO-MORE-DATA OR
030300                 CPQ-TRAILER-REC.
030400
030500     PERFORM 900-CLEANUP THRU 900-EXIT.
030600     MOVE +0 TO RETURN-CODE.
030700     GOBACK.
030800
030900 000-HOUSEKEEPING.
031000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031100     DISPLAY "******** BEGIN JOB CPYQRY ********".
031200     ACCEPT WS-DATE FROM DATE YYYYMMDD.
031300     MOVE WS-DATE TO WS-DATE-R.
031400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
031500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
031600
031700     IF MARK-PAID-REQUESTED
031800         PERFORM 920-READ-MARKFILE THRU 920-EXIT
031900         IF MRK-TRAILER-REC
032000             MOVE "** MARKFILE IS EMPTY - NOTHING TO MARK" TO
032100                 ABEND-REASON
032200             GO TO 1000-ABEND-RTN
032300     ELSE
032400         PERFORM 950-READ-CPYQIN THRU 950-EXIT
032500         IF CPQ-TRAILER-REC
032600             MOVE "** CPYQIN IS EMPTY - NO QUERIES TO RUN" TO
032700                 ABEND-REASON
032800             GO TO 1000-ABEND-RTN.
032900 000-EXIT.
033000     EXIT.
033100
033200*-----------------------------------------------------------------
033300* 200-LIST-COPAYS  -  ONE CPYQIN CONTROL CARD PER PATIENT, BUILDS
033400* THE PATIENT'S COPAY TABLE AND WRITES IT TO CPYLIST.
033500*-----------------------------------------------------------------
033600 200-LIST-COPAYS.
033700     MOVE "200-LIST-COPAYS" TO PARA-NAME.
033800     ADD +1 TO REQUESTS-READ.
033900     MOVE "N" TO SKIP-QUERY-SW.
034000     MOVE ZERO TO CPY-TAB-COUNT.
034100
034200     PERFORM 210-VALIDATE-STATUS-FILTER THRU 210-EXIT.
034300
034400     IF NOT SKIP-THIS-QUERY
034500         PERFORM 220-BUILD-COPAY-TABLE THRU 220-EXIT
034600         PERFORM 250-SORT-TABLE-DESCENDING THRU 250-EXIT
034700         PERFORM 260-WRITE-LIST-LINES THRU 260-EXIT
034800         ADD +1 TO PATIENTS-QUERIED-COUNT
034900     ELSE
035000         PERFORM 270-WRITE-QUERY-ERROR THRU 270-EXIT
035100         ADD +1 TO QUERIES-IN-ERROR.
035200
035300     PERFORM 950-READ-CPYQIN THRU 950-EXIT.
035400 200-EXIT.
035500     EXIT.
035600
035700*-----------------------------------------------------------------
035800* 210-VALIDATE-STATUS-FILTER  -  SPACES MEANS "NO FILTER", ANY
035900* OTHER VALUE MUST BE ONE OF THE FOUR COPAY-STATUS VALUES.
036000*-----------------------------------------------------------------
036100 210-VALIDATE-STATUS-FILTER.
036200     MOVE "210-VALIDATE-STATUS-FILTER" TO PARA-NAME.
036300     IF CPQ-STATUS-FILTER = SPACES
036400         NEXT SENTENCE
036500     ELSE IF CPQ-STATUS-FILTER = "PAYABLE"
036600             OR CPQ-STATUS-FILTER = "PARTIALLY_PAID"
036700             OR CPQ-STATUS-FILTER = "PAID"
036800             OR CPQ-STATUS-FILTER = "WRITE_OFF"
036900         NEXT SENTENCE
037000     ELSE
037100         MOVE "Y" TO SKIP-QUERY-SW
037200         MOVE "UNKNOWN COPAY STATUS FILTER VALUE" TO CPQERR-MSG.
037300 210-EXIT.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700* 220-BUILD-COPAY-TABLE  -  BROWSE VISTMSTR BY PATIENT-ID, THEN
037800* CPYMSTR BY VISIT-ID, FOR EVERY VISIT OF THE PATIENT.  COPAY HAS
037900* NO PATIENT-ID OF ITS OWN, SO THE VISIT IS THE JOIN POINT.
038000*-----------------------------------------------------------------
038100 220-BUILD-COPAY-TABLE.
038200     MOVE "220-BUILD-COPAY-TABLE" TO PARA-NAME.
038300     MOVE "N" TO TABLE-FULL-SW.
038400     MOVE CPQ-PATIENT-ID TO VISIT-PATIENT-ID IN VISTMSTR-FD-REC.
038500
038600     START VISTMSTR KEY IS EQUAL TO VIST-PAT-KEY
038700         INVALID KEY
038800             MOVE "N" TO MORE-VISITS-SW
038900             GO TO 220-EXIT.
039000
039100     MOVE "Y" TO MORE-VISITS-SW.
039200 220-LOOP.
039300     IF COPAY-TABLE-IS-FULL
039400         GO TO 220-EXIT.
039500
039600     READ VISTMSTR NEXT RECORD INTO VISIT-MASTER-REC
039700         AT END
039800             MOVE "N" TO MORE-VISITS-SW
039900             GO TO 220-EXIT
040000     END-READ.
040100
040200     IF VISIT-PATIENT-ID IN VISIT-MASTER-REC NOT = CPQ-PATIENT-ID
040300         MOVE "N" TO MORE-VISITS-SW
040400         GO TO 220-EXIT.
040500
040600     PERFORM 230-ADD-VISIT-COPAYS THRU 230-EXIT.
040700     GO TO 220-LOOP.
040800 220-EXIT.
040900     EXIT.
041000
041100 230-ADD-VISIT-COPAYS.
041200     MOVE "230-ADD-VISIT-COPAYS" TO PARA-NAME.
041300     MOVE VISIT-ID OF VISIT-MASTER-REC TO
041400         COPAY-VISIT-ID IN CPYMSTR-FD-REC.
041500
041600     START CPYMSTR KEY IS EQUAL TO CPY-VIST-KEY
041700         INVALID KEY
041800             MOVE "N" TO MORE-VIST-COPAYS-SW
041900             GO TO 230-EXIT.
042000
042100     MOVE "Y" TO MORE-VIST-COPAYS-SW.
042200 230-LOOP.
042300     IF COPAY-TABLE-IS-FULL
042400         GO TO 230-EXIT.
042500
042600     READ CPYMSTR NEXT RECORD INTO COPAY-MASTER-REC
042700         AT END
042800             MOVE "N" TO MORE-VIST-COPAYS-SW
042900             GO TO 230-EXIT
043000     END-READ.
043100
043200     IF COPAY-VISIT-ID IN COPAY-MASTER-REC NOT =
043300             VISIT-ID OF VISIT-MASTER-REC
043400         MOVE "N" TO MORE-VIST-COPAYS-SW
043500         GO TO 230-EXIT.
043600
043700     IF CPQ-STATUS-FILTER = SPACES
043800             OR CPQ-STATUS-FILTER = COPAY-STATUS
043900         IF CPY-TAB-COUNT >= 500
044000             MOVE "Y" TO TABLE-FULL-SW
044100         ELSE
044200             ADD +1 TO CPY-TAB-COUNT
044300             MOVE COPAY-ID OF COPAY-MASTER-REC TO
044400                 CPT-COPAY-ID (CPY-TAB-COUNT)
044500             MOVE COPAY-VISIT-ID IN COPAY-MASTER-REC TO
044600                 CPT-VISIT-ID (CPY-TAB-COUNT)
044700             MOVE COPAY-AMOUNT TO
044800                 CPT-COPAY-AMOUNT (CPY-TAB-COUNT)
044900             MOVE COPAY-REMAINING-BAL TO
045000                 CPT-COPAY-REM-BAL (CPY-TAB-COUNT)
045100             MOVE COPAY-STATUS TO
045200                 CPT-COPAY-STATUS (CPY-TAB-COUNT).
045300
045400     GO TO 230-LOOP.
045500 230-EXIT.
045600     EXIT.
045700
045800*-----------------------------------------------------------------
045900* 250-SORT-TABLE-DESCENDING  -  HAND-ROLLED BUBBLE SORT ON
046000* CPT-COPAY-ID, HIGHEST FIRST (MOST-RECENT-FIRST PROXY, SEE THE
046100* QUERY SERVICE NOTE).  500 ENTRIES MAX, SO THE N-SQUARED COST IS
046200* NOT A CONCERN FOR THIS BATCH WINDOW.
046300* 030502 MM 01855 - PASS COUNT IS CPY-TAB-COUNT - 1, NOT - 2, SO
046400* THE LAST ENTRY IS INCLUDED IN THE FINAL COMPARISON.
046500*-----------------------------------------------------------------
046600 250-SORT-TABLE-DESCENDING.
046700     MOVE "250-SORT-TABLE-DESCENDING" TO PARA-NAME.
046800     IF CPY-TAB-COUNT < 2
046900         GO TO 250-EXIT.
047000     MOVE 1 TO WS-BUBBLE-PASS-IDX.
047100
047200 250-PASS-LOOP.
047300     IF WS-BUBBLE-PASS-IDX > CPY-TAB-COUNT - 1
047400         GO TO 250-EXIT.
047500     MOVE 1 TO WS-BUBBLE-IDX.
047600
047700 250-COMPARE-LOOP.
047800     IF WS-BUBBLE-IDX > CPY-TAB-COUNT - WS-BUBBLE-PASS-IDX
047900         ADD +1 TO WS-BUBBLE-PASS-IDX
048000         GO TO 250-PASS-LOOP.
048100
048200     IF CPT-COPAY-ID (WS-BUBBLE-IDX) <
048300             CPT-COPAY-ID (WS-BUBBLE-IDX + 1)
048400         PERFORM 255-SWAP-ENTRIES THRU 255-EXIT.
048500
048600     ADD +1 TO WS-BUBBLE-IDX.
048700     GO TO 250-COMPARE-LOOP.
048800 250-EXIT.
048900     EXIT.
049000
049100 255-SWAP-ENTRIES.
049200     MOVE CPT-COPAY-ID (WS-BUBBLE-IDX) TO WS-SWAP-COPAY-ID.
049300     MOVE CPT-VISIT-ID (WS-BUBBLE-IDX) TO WS-SWAP-VISIT-ID.
049400     MOVE CPT-COPAY-AMOUNT (WS-BUBBLE-IDX) TO WS-SWAP-AMOUNT.
049500     MOVE CPT-COPAY-REM-BAL (WS-BUBBLE-IDX) TO WS-SWAP-REM-BAL.
049600     MOVE CPT-COPAY-STATUS (WS-BUBBLE-IDX) TO WS-SWAP-STATUS.
049700
049800     MOVE CPT-COPAY-ID (WS-BUBBLE-IDX + 1) TO
049900         CPT-COPAY-ID (WS-BUBBLE-IDX).
050000     MOVE CPT-VISIT-ID (WS-BUBBLE-IDX + 1) TO
050100         CPT-VISIT-ID (WS-BUBBLE-IDX).
050200     MOVE CPT-COPAY-AMOUNT (WS-BUBBLE-IDX + 1) TO
050300         CPT-COPAY-AMOUNT (WS-BUBBLE-IDX).
050400     MOVE CPT-COPAY-REM-BAL (WS-BUBBLE-IDX + 1) TO
050500         CPT-COPAY-REM-BAL (WS-BUBBLE-IDX).
050600     MOVE CPT-COPAY-STATUS (WS-BUBBLE-IDX + 1) TO
050700         CPT-COPAY-STATUS (WS-BUBBLE-IDX).
050800
050900     MOVE WS-SWAP-COPAY-ID TO CPT-COPAY-ID (WS-BUBBLE-IDX + 1).
051000     MOVE WS-SWAP-VISIT-ID TO CPT-VISIT-ID (WS-BUBBLE-IDX + 1).
051100     MOVE WS-SWAP-AMOUNT TO CPT-COPAY-AMOUNT (WS-BUBBLE-IDX + 1).
051200     MOVE WS-SWAP-REM-BAL TO
051300         CPT-COPAY-REM-BAL (WS-BUBBLE-IDX + 1).
051400     MOVE WS-SWAP-STATUS TO CPT-COPAY-STATUS (WS-BUBBLE-IDX + 1).
051500 255-EXIT.
051600     EXIT.
051700
051800 260-WRITE-LIST-LINES.
051900     MOVE "260-WRITE-LIST-LINES" TO PARA-NAME.
052000     IF CPY-TAB-COUNT = ZERO
052100         GO TO 260-EXIT.
052200     PERFORM 265-WRITE-ONE-LIST-LINE THRU 265-EXIT
052300         VARYING WS-BUBBLE-IDX FROM 1 BY 1
052400         UNTIL WS-BUBBLE-IDX > CPY-TAB-COUNT.
052500 260-EXIT.
052600     EXIT.
052700
052800 265-WRITE-ONE-LIST-LINE.
052900     MOVE "265-WRITE-ONE-LIST-LINE" TO PARA-NAME.
053000     MOVE SPACES TO CPYLIST-REC.
053100     MOVE CPQ-PATIENT-ID TO CPL-PATIENT-ID.
053200     MOVE CPT-COPAY-ID (WS-BUBBLE-IDX) TO CPL-COPAY-ID.
053300     MOVE CPT-VISIT-ID (WS-BUBBLE-IDX) TO CPL-VISIT-ID.
053400     MOVE CPT-COPAY-AMOUNT (WS-BUBBLE-IDX) TO CPL-COPAY-AMOUNT.
053500     MOVE CPT-COPAY-REM-BAL (WS-BUBBLE-IDX) TO CPL-COPAY-REM-BAL.
053600     MOVE CPT-COPAY-STATUS (WS-BUBBLE-IDX) TO CPL-COPAY-STATUS.
053700     WRITE CPYLIST-REC.
053800     ADD +1 TO COPAYS-LISTED-COUNT.
053900 265-EXIT.
054000     EXIT.
054100
054200 270-WRITE-QUERY-ERROR.
054300     MOVE "270-WRITE-QUERY-ERROR" TO PARA-NAME.
054400     MOVE CPQ-PATIENT-ID TO CPQERR-PATIENT-ID.
054500     WRITE CPYQERR-REC.
054600 270-EXIT.
054700     EXIT.
054800
054900*-----------------------------------------------------------------
055000* 300-MARK-COPAYS-PAID  -  081897 JS 01812.  ONE MARKFILE ENTRY
055100* PER PASS, FORCE-CLOSES THE COPAY REGARDLESS OF ITS REMAINING
055200* BALANCE.
055300*-----------------------------------------------------------------
055400 300-MARK-COPAYS-PAID.
055500     MOVE "300-MARK-COPAYS-PAID" TO PARA-NAME.
055600     ADD +1 TO MARKS-READ.
055700     PERFORM 320-MARK-ONE-COPAY THRU 320-EXIT.
055800     PERFORM 920-READ-MARKFILE THRU 920-EXIT.
055900 300-EXIT.
056000     EXIT.
056100
056200 320-MARK-ONE-COPAY.
056300     MOVE "320-MARK-ONE-COPAY" TO PARA-NAME.
056400     MOVE MRK-COPAY-ID TO COPAY-ID IN CPYMSTR-FD-REC.
056500
056600     READ CPYMSTR INTO COPAY-MASTER-REC
056700         INVALID KEY
056800             MOVE MRK-COPAY-ID TO MRKERR-COPAY-ID
056900             MOVE "COPAY-ID NOT ON FILE" TO MRKERR-MSG
057000             WRITE MARKERR-REC
057100             ADD +1 TO MARKS-IN-ERROR
057200             GO TO 320-EXIT.
057300
057400     MOVE "PAID" TO COPAY-STATUS.
057500     MOVE WS-DATE TO COPAY-LAST-UPDATE-DT.
057600
057700     REWRITE CPYMSTR-FD-REC FROM COPAY-MASTER-REC
057800         INVALID KEY
057900             MOVE "** CPYMSTR REWRITE FAILED" TO ABEND-REASON
058000             GO TO 1000-ABEND-RTN.
058100
058200     MOVE MRK-COPAY-ID TO MRKGOOD-COPAY-ID.
058300     MOVE "FORCE-CLOSED TO PAID" TO MRKGOOD-MSG.
058400     WRITE MARKGOOD-REC.
058500     ADD +1 TO COPAYS-MARKED-COUNT.
058600 320-EXIT.
058700     EXIT.
058800
058900*-----------------------------------------------------------------
059000* 800-OPEN-FILES / 850-CLOSE-FILES
059100*-----------------------------------------------------------------
059200 800-OPEN-FILES.
059300     MOVE "800-OPEN-FILES" TO PARA-NAME.
059400     IF MARK-PAID-REQUESTED
059500         OPEN INPUT  MARKFILE
059600             I-O    CPYMSTR
059700             OUTPUT MARKGOOD
059800                    MARKERR
059900                    SYSOUT
060000     ELSE
060100         OPEN INPUT  CPYQIN
060200                     VISTMSTR
060300                     CPYMSTR
060400             OUTPUT CPYLIST
060500                    CPYQERR
060600                    SYSOUT.
060700 800-EXIT.
060800     EXIT.
060900
061000 850-CLOSE-FILES.
061100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061200     IF MARK-PAID-REQUESTED
061300         CLOSE MARKFILE MARKGOOD MARKERR SYSOUT CPYMSTR
061400     ELSE
061500         CLOSE CPYQIN CPYLIST CPYQERR SYSOUT VISTMSTR CPYMSTR.
061600 850-EXIT.
061700     EXIT.
061800
061900*-----------------------------------------------------------------
062000* 900-CLEANUP
062100*-----------------------------------------------------------------
062200 900-CLEANUP.
062300     MOVE "900-CLEANUP" TO PARA-NAME.
062400     MOVE PATIENTS-QUERIED-COUNT TO WS-PATIENTS-TOTAL.
062500     MOVE COPAYS-LISTED-COUNT TO WS-COPAYS-TOTAL.
062600     MOVE QUERIES-IN-ERROR TO WS-ERRORS-TOTAL.
062700
062800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062900
063000     IF MARK-PAID-REQUESTED
063100         DISPLAY "** MARK-PAID REQUESTS READ **"
063200         DISPLAY MARKS-READ
063300         DISPLAY "** COPAYS MARKED PAID **"
063400         DISPLAY COPAYS-MARKED-COUNT
063500         DISPLAY "** MARK-PAID REQUESTS IN ERROR **"
063600         DISPLAY MARKS-IN-ERROR
063700     ELSE
063800         DISPLAY "** QUERIES READ **"
063900         DISPLAY REQUESTS-READ
064000         DISPLAY "** PATIENTS QUERIED **"
064100         DISPLAY WS-PATIENTS-TOTAL
064200         DISPLAY "** COPAYS LISTED **"
064300         DISPLAY WS-COPAYS-TOTAL
064400         DISPLAY "** QUERIES IN ERROR **"
064500         DISPLAY WS-ERRORS-TOTAL.
064600
064700     DISPLAY "******** NORMAL END OF JOB CPYQRY ********".
064800 900-EXIT.
064900     EXIT.
065000
065100*-----------------------------------------------------------------
065200* 920-READ-MARKFILE / 950-READ-CPYQIN
065300*-----------------------------------------------------------------
065400 920-READ-MARKFILE.
065500     MOVE "920-READ-MARKFILE" TO PARA-NAME.
065600     READ MARKFILE
065700         AT END
065800             MOVE "N" TO MORE-DATA-SW
065900             GO TO 920-EXIT
066000     END-READ.
066100 920-EXIT.
066200     EXIT.
066300
066400 950-READ-CPYQIN.
066500     MOVE "950-READ-CPYQIN" TO PARA-NAME.
066600     READ CPYQIN
066700         AT END
066800             MOVE "N" TO MORE-DATA-SW
066900             GO TO 950-EXIT
067000     END-READ.
067100 950-EXIT.
067200     EXIT.
067300
067400 1000-ABEND-RTN.
067500     MOVE "CPYQRY" TO ABEND-PGM-ID.
067600     WRITE SYSOUT-REC FROM ABEND-REC.
067700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067800     DISPLAY "*** ABNORMAL END OF JOB - CPYQRY ***" UPON
067900         CONSOLE.
068000     DIVIDE ZERO-VAL INTO ONE-VAL.
