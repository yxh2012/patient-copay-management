000100******************************************************************
000200* COPYBOOK    CREDWORK                                           *
000300* CALL LINKAGE AREA FOR CREDPROC - THE ADD/REVERSE CREDIT WORK   *
000400* RECORD AND RETURN CODE.  COPIED BY CREDPROC ITSELF (LINKAGE    *
000500* SECTION) AND BY EVERY PROGRAM THAT CALLS IT (WORKING-STORAGE)  *
000600* SO BOTH SIDES OF THE CALL AGREE ON THE LAYOUT.  101596 JS.     *
000700******************************************************************
000800 01  CREDIT-CALC-REC.
000900     05  CREDIT-CALC-TYPE-SW        PIC X(01).
001000         88  CREDIT-ADD             VALUE "A".
001100         88  CREDIT-REVERSE         VALUE "R".
001200     05  CREDIT-CURRENT-BALANCE     PIC S9(08)V99 COMP-3.
001300     05  CREDIT-DELTA-AMOUNT        PIC S9(08)V99 COMP-3.
001400     05  CREDIT-NEW-BALANCE         PIC S9(08)V99 COMP-3.
001500     05  CREDIT-BALANCE-GROUP REDEFINES CREDIT-NEW-BALANCE.
001600         10  FILLER                 PIC S9(08)V99 COMP-3.
001700     05  CREDIT-NEG-BAL-IND         PIC X(01).
001800         88  CREDIT-RESULT-NEGATIVE VALUE "Y".
001900         88  CREDIT-RESULT-NOT-NEG  VALUE "N".
002000
002100 01  CREDIT-RETURN-CD               PIC 9(04) COMP.
002200     88  CREDIT-RC-OK               VALUE 0.
002300 01  CREDIT-RETURN-CD-TABLE REDEFINES CREDIT-RETURN-CD.
002400     05  CREDIT-RETURN-CD-BYTES     PIC X(02).
