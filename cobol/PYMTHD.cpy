000100******************************************************************
000200* DCLGEN TABLE(DDS0001.PAYMENT_METHOD)                           *
000300*        LIBRARY(DDS0001.TEST.COPYLIB(PYMTHD))                   *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700*        DBCSDELIM(NO)                                           *
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
000900******************************************************************
001000     EXEC SQL DECLARE DDS0001.PAYMENT_METHOD TABLE
001100     ( PAYMENT_METHOD_ID              INTEGER NOT NULL,
001200       PATIENT_ID                     INTEGER NOT NULL,
001300       METHOD_TYPE                    CHAR(15) NOT NULL,
001400       ACTIVE_FLAG                    CHAR(1) NOT NULL,
001500       METHOD_COMMENTS                CHAR(60) NOT NULL
001600     ) END-EXEC.
001700******************************************************************
001800* COBOL DECLARATION FOR TABLE DDS0001.PAYMENT_METHOD             *
001900******************************************************************
002000 01  DCLPAYMENT-METHOD.
002100     10 PAYMENT-METHOD-ID    PIC S9(9) USAGE COMP.
002200     10 PATIENT-ID           PIC S9(9) USAGE COMP.
002300     10 METHOD-TYPE          PIC X(15).
002400     10 ACTIVE-FLAG          PIC X(1).
002500         88 METHOD-IS-ACTIVE     VALUE "Y".
002600         88 METHOD-NOT-ACTIVE    VALUE "N".
002700     10 METHOD-COMMENTS      PIC X(60).
002800******************************************************************
002900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
003000******************************************************************
