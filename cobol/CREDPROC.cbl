000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CREDPROC.
000400 AUTHOR. MARY MCCOLLUM.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/22/95.
000700 DATE-COMPILED. 06/22/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* CHANGE LOG                                                    *
001100*                                                                *
001200* 062295 MM  01044  ORIGINAL PROGRAM - APPLIES OR REVERSES A     *   01044
001300*                    DOLLAR DELTA AGAINST A PATIENT CREDIT       *
001400*                    BALANCE.  CALLING PGM DOES THE VSAM READ    *
001500*                    AND REWRITE OF PATCRED - THIS MODULE ONLY   *
001600*                    DOES THE ARITHMETIC, SAME AS CLCLBCST.      *
001700* 101596 JS  01201  ADDED THE REVERSE-CREDIT ENTRY POINT FOR USE *   01201
001800*                    BY PYCNFRM WHEN A CHARGE IS REPORTED        *
001900*                    FAILED AFTER HAVING POSTED OVERPAYMENT      *
002000*                    CREDIT.                                     *
002100* 030897 JS  01266  CONFIRMED WITH BILLING OFFICE - REVERSAL IS  *   01266
002200*                    ALLOWED TO DRIVE THE BALANCE NEGATIVE, NO   *
002300*                    FLOOR AT ZERO.  DO NOT "FIX" THIS.          *
002400* 112999 AK  01690  Y2K REVIEW - NO DATE ARITHMETIC IN THIS      *   01690
002500*                    MODULE, NO CHANGE REQUIRED.                 *
002600* 042403 MM  01955  ADDED NEGATIVE-BALANCE INDICATOR RETURN SO   *   01955
002700*                    THE CALLER CAN STAMP PATCRED WITHOUT A      *
002800*                    SECOND COMPARE.                             *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  MISC-FIELDS.
004400     05  WS-OLD-BALANCE             PIC S9(08)V99 COMP-3.
004500     05  WS-OLD-BALANCE-X REDEFINES WS-OLD-BALANCE
004600                                    PIC S9(10).
004700
004800 LINKAGE SECTION.
004900* 052001 MM 01803 - LINKAGE RECORD MOVED TO A SHARED COPYBOOK SO
005000* PYALLOC AND PYCNFRM CARRY THE IDENTICAL LAYOUT IN WORKING-
005100* STORAGE.  SAME CLEANUP AS WAS DONE TO ALLOCCAP.
005200     COPY CREDWORK.
005300
005400 PROCEDURE DIVISION USING CREDIT-CALC-REC, CREDIT-RETURN-CD.
005500     IF CREDIT-ADD
005600         PERFORM 100-ADD-CREDIT
005700     ELSE IF CREDIT-REVERSE
005800         PERFORM 200-REVERSE-CREDIT.
005900
006000     GOBACK.
006100
006200*----------------------------------------------------------------
006300* 100-ADD-CREDIT
006400* CALLED FROM PYALLOC 600-ADD-CREDIT-TO-PATIENT WHEN TOTAL-
006500* EXCESS FOR THE PAYMENT IS GREATER THAN ZERO.  CALLER HAS
006600* ALREADY ESTABLISHED A ZERO-BALANCE PATCRED ROW IF ONE DID
006700* NOT ALREADY EXIST.
006800*----------------------------------------------------------------
006900 100-ADD-CREDIT.
007000     MOVE ZERO TO CREDIT-RETURN-CD.
007100     MOVE CREDIT-CURRENT-BALANCE TO WS-OLD-BALANCE.
007200
007300     ADD CREDIT-DELTA-AMOUNT TO CREDIT-CURRENT-BALANCE
007400         GIVING CREDIT-NEW-BALANCE.
007500
007600     IF CREDIT-NEW-BALANCE < ZERO
007700         MOVE "Y" TO CREDIT-NEG-BAL-IND
007800     ELSE
007900         MOVE "N" TO CREDIT-NEG-BAL-IND.
008000
008100 100-EXIT.
008200     EXIT.
008300
008400*----------------------------------------------------------------
008500* 200-REVERSE-CREDIT
008600* CALLED FROM PYCNFRM 600-REVERSE-CREDIT ONCE PER OVERPAYMENT
008700* CREDIT TRANSACTION FOUND FOR THE FAILED PAYMENT.  NO FLOOR AT
008800* ZERO HERE - THE RESULTING BALANCE MAY GO NEGATIVE AND THAT IS
008900* CORRECT, PER BILLING OFFICE.
009000*----------------------------------------------------------------
009100 200-REVERSE-CREDIT.
009200     MOVE ZERO TO CREDIT-RETURN-CD.
009300     MOVE CREDIT-CURRENT-BALANCE TO WS-OLD-BALANCE.
009400
009500     SUBTRACT CREDIT-DELTA-AMOUNT FROM CREDIT-CURRENT-BALANCE
009600         GIVING CREDIT-NEW-BALANCE.
009700
009800     IF CREDIT-NEW-BALANCE < ZERO
009900         MOVE "Y" TO CREDIT-NEG-BAL-IND
010000     ELSE
010100         MOVE "N" TO CREDIT-NEG-BAL-IND.
010200
010300 200-EXIT.
010400     EXIT.
